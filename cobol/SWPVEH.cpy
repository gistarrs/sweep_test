000100****************************************************************
000110*                                                              *
000120*    SWPVEH   --  VEHICLE EMISSIONS REPORT RECORD              *
000130*                                                              *
000140*    ONE OCCURRENCE PER POLLUTANT HAVING A VEHICLE FACTOR.     *
000150*    VEHICLE-CALC BUILDS ONE OF THESE FOR EACH REQUESTED       *
000160*    POLLUTANT WITH A PRESENT VEHICLE-GKG.                     *
000170*                                                              *
000180*----------------------------------------------------------------*
000190* CHANGE LOG                                                    *
000200*----------------------------------------------------------------*
000210* 1997-03-11 RTC  SWP-0014  ORIGINAL VEHICLE-REPORT LAYOUT      *
000220* 1998-08-03 DJH  SWP-0027  ADDED VH-SOURCE-GKG COLUMN          *
000230* 1998-12-14 DJH  SWP-0038  Y2K -- WIDENED VH-GRAMS-PER-FIRE    *
000240* 2001-02-19 MKL  SWP-0061  ADDED VH-TOTAL-EMISSIONS-TN COLUMN  *
000250* 2003-09-08 MKL  SWP-0075  REPACKED TOTALS AS ZONED DECIMAL    *
000260* 2005-10-04 JLW  SWP-0104  WIDENED VH-VEHICLE-COUNT TO 2 DECS  *
000270* 2007-03-19 JLW  SWP-0105  ADDED FILLER PAD FOR FUTURE COLUMN  *
000280*----------------------------------------------------------------*
000290*
000300 01  VH-VEHICLE-RECORD.
000310     05  VH-POLLUTANT-CODE         PIC X(10).
000320     05  VH-GRAMS-PER-FIRE         PIC 9(07)V9(02).
000330     05  VH-SOURCE-GKG             PIC 9(04)V9(04).
000340     05  VH-VEHICLE-COUNT          PIC 9(07)V9(02).
000350     05  VH-TOTAL-EMISSIONS-KG     PIC 9(09)V9(02).
000360     05  VH-TOTAL-EMISSIONS-TN     PIC 9(07)V9(02).
000370     05  FILLER                    PIC X(20).

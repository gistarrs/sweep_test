000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    SWPRPTW.
000130 AUTHOR.        M K LARSEN.
000140 INSTALLATION.  AIR RESOURCES SUPPORT -- BATCH SYSTEMS.
000150 DATE-WRITTEN.  02/19/1991.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180
000190****************************************************************
000200*                                                              *
000210*A   ABSTRACT..                                                *
000220*  SWPRPTW IS THE REPORT-WRITER STEP OF THE SWEEP RUN.  WHEN   *
000230*  THE OPERATOR'S CONTROL CARD ASKS FOR PRINTED OUTPUT IT      *
000240*  FORMATS THE DETAIL, AGGREGATED AND VEHICLE FILES INTO       *
000250*  COLUMNAR REPORTS, EACH WITH A CAPTION LINE.  WHEN PRINTED   *
000260*  OUTPUT IS NOT REQUESTED THE STEP CLOSES OUT WITHOUT         *
000270*  TOUCHING ANY OF THE PRINT DATASETS.                         *
000280*                                                              *
000290*J   JCL..                                                      *
000300*                                                               *
000310* //SWPRPTW  EXEC PGM=SWPRPTW                                  *
000320* //SYSOUT   DD SYSOUT=*                                       *
000330* //PARMOUT  DD DSN=&&SWPPARM,DISP=SHR                         *
000340* //DETLOUT  DD DSN=&&SWPDETL,DISP=SHR                         *
000350* //AGGROUT  DD DSN=&&SWPAGGR,DISP=SHR                         *
000360* //VEHROUT  DD DSN=&&SWPVEH,DISP=SHR                          *
000370* //PRTDETL  DD SYSOUT=*                                       *
000380* //PRTAGGR  DD SYSOUT=*                                       *
000390* //PRTVEH   DD SYSOUT=*                                       *
000400*                                                               *
000410*P   ENTRY PARAMETERS..                                        *
000420*     NONE.                                                    *
000430*                                                               *
000440*E   ERRORS DETECTED BY THIS ELEMENT..                         *
000450*     I/O ERROR ON PARMOUT, DETLOUT, AGGROUT, VEHROUT OR ANY   *
000460*     PRINT DATASET                                            *
000470*                                                               *
000480*C   ELEMENTS INVOKED BY THIS ELEMENT..                        *
000490*     NONE.                                                    *
000500*                                                               *
000510*----------------------------------------------------------------*
000520* CHANGE LOG                                                     *
000530*----------------------------------------------------------------*
000540* 1991-02-19 RTC  WO-0161   NEW PROGRAM (BATCH PRINT SPOOLER)    *
000550* 1994-05-09 GHT  WO-0211   ADDED PAGE-EJECT ON REPORT HEADERS   *
000560* 1997-08-14 GHT  WO-0225   ADDED SPOOL-CLASS CONDITION-NAME    *
000570* 2001-02-19 MKL  SWP-0059  RETROFIT AS SWEEP REPORT-WRITER STEP *
000580* 2003-09-08 MKL  SWP-0073  WIDENED POLLUTANT COLUMNS TO 5 SLOTS *
000590* 2005-10-04 JLW  SWP-0093  ADDED VEH-EOF SWITCH RESET CHECK     *
000600* 2007-03-19 JLW  SWP-0099  WIDENED DETAIL-LINE PRINT COLUMNS    *
000610*----------------------------------------------------------------*
000620
000630 ENVIRONMENT DIVISION.
000640
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM
000680     CLASS ALPHABETIC-UPPER IS "A" THRU "Z".
000690
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT PARM-FILE      ASSIGN TO PARMOUT
000730         ORGANIZATION IS SEQUENTIAL
000740         FILE STATUS IS WS-PARM-STATUS.
000750     SELECT DETAIL-FILE    ASSIGN TO DETLOUT
000760         ORGANIZATION IS SEQUENTIAL
000770         FILE STATUS IS WS-DETAIL-STATUS.
000780     SELECT AGGR-FILE      ASSIGN TO AGGROUT
000790         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS IS WS-AGGR-STATUS.
000810     SELECT VEH-FILE       ASSIGN TO VEHROUT
000820         ORGANIZATION IS SEQUENTIAL
000830         FILE STATUS IS WS-VEH-STATUS.
000840     SELECT PRT-DETAIL-FILE ASSIGN TO PRTDETL
000850         ORGANIZATION IS SEQUENTIAL
000860         FILE STATUS IS WS-PRTDETL-STATUS.
000870     SELECT PRT-AGGR-FILE   ASSIGN TO PRTAGGR
000880         ORGANIZATION IS SEQUENTIAL
000890         FILE STATUS IS WS-PRTAGGR-STATUS.
000900     SELECT PRT-VEH-FILE    ASSIGN TO PRTVEH
000910         ORGANIZATION IS SEQUENTIAL
000920         FILE STATUS IS WS-PRTVEH-STATUS.
000930
000940 DATA DIVISION.
000950
000960 FILE SECTION.
000970
000980 FD  PARM-FILE
000990     RECORDING MODE IS F
001000     BLOCK CONTAINS 0 RECORDS.
001010 01  PARM-REC.
001020     COPY SWPPARM.
001030
001040 FD  DETAIL-FILE
001050     RECORDING MODE IS F
001060     BLOCK CONTAINS 0 RECORDS.
001070 01  DETAIL-REC.
001080     COPY SWPDETL.
001090
001100 FD  AGGR-FILE
001110     RECORDING MODE IS F
001120     BLOCK CONTAINS 0 RECORDS.
001130 01  AGGR-REC.
001140     COPY SWPAGGR.
001150
001160 FD  VEH-FILE
001170     RECORDING MODE IS F
001180     BLOCK CONTAINS 0 RECORDS.
001190 01  VEH-REC.
001200     COPY SWPVEH.
001210
001220 FD  PRT-DETAIL-FILE
001230     RECORDING MODE IS F.
001240 01  PRT-DETAIL-REC          PIC X(133).
001250
001260 FD  PRT-AGGR-FILE
001270     RECORDING MODE IS F.
001280 01  PRT-AGGR-REC             PIC X(133).
001290
001300 FD  PRT-VEH-FILE
001310     RECORDING MODE IS F.
001320 01  PRT-VEH-REC              PIC X(133).
001330
001340 WORKING-STORAGE SECTION.
001350
001360 01  FILLER PIC X(32) VALUE 'SWPRPTW WORKING STORAGE BEGINS'.
001370
001380****************************************************************
001390*                     STATUS AND SWITCH AREA                   *
001400****************************************************************
001410
001420 01  WS-STATUS-AREA.
001430     05  WS-PARM-STATUS        PIC X(02).
001440         88  PARM-OK           VALUE '00'.
001450     05  WS-DETAIL-STATUS      PIC X(02).
001460         88  DETAIL-OK         VALUE '00'.
001470     05  WS-AGGR-STATUS        PIC X(02).
001480         88  AGGR-OK           VALUE '00'.
001490     05  WS-VEH-STATUS         PIC X(02).
001500         88  VEH-OK            VALUE '00'.
001510     05  WS-PRTDETL-STATUS     PIC X(02).
001520         88  PRTDETL-OK        VALUE '00'.
001530     05  WS-PRTAGGR-STATUS     PIC X(02).
001540         88  PRTAGGR-OK        VALUE '00'.
001550     05  WS-PRTVEH-STATUS      PIC X(02).
001560         88  PRTVEH-OK         VALUE '00'.
001570     05  WS-DETAIL-EOF-SWITCH  PIC X(01).
001580         88  DETAIL-EOF        VALUE 'Y'.
001590     05  WS-AGGR-EOF-SWITCH    PIC X(01).
001600         88  AGGR-EOF          VALUE 'Y'.
001610 01  WS-STATUS-DUMP REDEFINES WS-STATUS-AREA.
001620     05  WS-STATUS-DUMP-TEXT   PIC X(16).
001630 77  WS-VEH-EOF-SWITCH                 PIC X(01).
001640     88  VEH-EOF                       VALUE 'Y'.
001650
001660****************************************************************
001670*                  DETAIL REPORT LINE LAYOUT                    *
001680****************************************************************
001690
001700 01  WS-DETAIL-HEADER            PIC X(133) VALUE
001710     'INCIDENT             COUNTY          AIR BASIN         '.
001720 01  WS-DETAIL-HEADER-2          PIC X(133) VALUE
001730     '  START-DATE  SQFT     CF     POLLUTANT   TONS'.
001740 01  WS-DETAIL-LINE.
001750     05  FILLER                   PIC X(01) VALUE SPACE.
001760     05  PDL-INCIDENT             PIC X(20).
001770     05  FILLER                   PIC X(02) VALUE SPACES.
001780     05  PDL-COUNTY               PIC X(15).
001790     05  FILLER                   PIC X(02) VALUE SPACES.
001800     05  PDL-AIR-BASIN            PIC X(18).
001810     05  FILLER                   PIC X(02) VALUE SPACES.
001820     05  PDL-START-DATE           PIC X(10).
001830     05  FILLER                   PIC X(02) VALUE SPACES.
001840     05  PDL-SQFT                 PIC ZZZ,ZZ9.
001850     05  FILLER                   PIC X(02) VALUE SPACES.
001860     05  PDL-CONS-FACTOR          PIC .9999.
001870     05  FILLER                   PIC X(02) VALUE SPACES.
001880     05  PDL-POL-CODE             PIC X(10).
001890     05  FILLER                   PIC X(02) VALUE SPACES.
001900     05  PDL-POL-TONS             PIC ZZZ,ZZ9.999.
001910     05  FILLER                   PIC X(22) VALUE SPACES.
001920 01  WS-DETAIL-LINE-DUMP REDEFINES WS-DETAIL-LINE.
001930     05  WS-DETAIL-LINE-DUMP-TEXT PIC X(133).
001940
001950****************************************************************
001960*                AGGREGATE REPORT LINE LAYOUT                   *
001970****************************************************************
001980
001990 01  WS-AGGR-HEADER              PIC X(133) VALUE
002000     'AIR BASIN         AIR DISTRICT      COUNTY          COAB'.
002010 01  WS-AGGR-HEADER-2            PIC X(133) VALUE
002020     'DIS YEAR MO INCIDENT           DAMAGED  POLLUTANT   TN'.
002030 01  WS-AGGR-LINE.
002040     05  FILLER                   PIC X(01) VALUE SPACE.
002050     05  AGL-AIR-BASIN            PIC X(18).
002060     05  FILLER                   PIC X(02) VALUE SPACES.
002070     05  AGL-AIR-DISTRICT         PIC X(18).
002080     05  FILLER                   PIC X(02) VALUE SPACES.
002090     05  AGL-COUNTY               PIC X(15).
002100     05  FILLER                   PIC X(02) VALUE SPACES.
002110     05  AGL-COABDIS              PIC ZZZZ9.
002120     05  FILLER                   PIC X(02) VALUE SPACES.
002130     05  AGL-YEAR                 PIC ZZZ9.
002140     05  FILLER                   PIC X(02) VALUE SPACES.
002150     05  AGL-MONTH                PIC Z9.
002160     05  FILLER                   PIC X(02) VALUE SPACES.
002170     05  AGL-INCIDENT             PIC X(18).
002180     05  FILLER                   PIC X(02) VALUE SPACES.
002190     05  AGL-DAMAGED              PIC ZZZ,ZZ9.
002200     05  FILLER                   PIC X(02) VALUE SPACES.
002210     05  AGL-POL-CODE             PIC X(10).
002220     05  FILLER                   PIC X(02) VALUE SPACES.
002230     05  AGL-POL-TOTAL            PIC ZZZ,ZZZ,ZZ9.99.
002240     05  FILLER                   PIC X(03) VALUE SPACES.
002250
002260****************************************************************
002270*                  VEHICLE REPORT LINE LAYOUT                   *
002280****************************************************************
002290
002300 01  WS-VEH-HEADER               PIC X(133) VALUE
002310     'POLLUTANT  G-PER-FIRE  SOURCE-GKG  VEH-COUNT     TOTAL-KG'.
002320 01  WS-VEH-HEADER-2             PIC X(133) VALUE
002330     '   TOTAL-TN'.
002340 01  WS-VEH-LINE.
002350     05  FILLER                   PIC X(01) VALUE SPACE.
002360     05  VHL-POL-CODE             PIC X(10).
002370     05  FILLER                   PIC X(02) VALUE SPACES.
002380     05  VHL-GRAMS-PER-FIRE       PIC ZZZ,ZZ9.99.
002390     05  FILLER                   PIC X(02) VALUE SPACES.
002400     05  VHL-SOURCE-GKG           PIC ZZZ9.9999.
002410     05  FILLER                   PIC X(02) VALUE SPACES.
002420     05  VHL-VEHICLE-COUNT        PIC ZZZ,ZZ9.99.
002430     05  FILLER                   PIC X(02) VALUE SPACES.
002440     05  VHL-TOTAL-KG             PIC ZZZ,ZZZ,ZZ9.99.
002450     05  FILLER                   PIC X(02) VALUE SPACES.
002460     05  VHL-TOTAL-TN             PIC ZZZ,ZZ9.99.
002470     05  FILLER                   PIC X(60) VALUE SPACES.
002480
002490****************************************************************
002500*                       WORK COUNTERS                            *
002510****************************************************************
002520
002530 01  WS-WORK-COUNTERS.
002540     05  WS-DETAIL-LINE-CNTR   PIC 9(07) COMP-3 VALUE 0.
002550     05  WS-AGGR-LINE-CNTR     PIC 9(07) COMP-3 VALUE 0.
002560     05  WS-VEH-LINE-CNTR      PIC 9(07) COMP-3 VALUE 0.
002570 01  WS-WORK-COUNTERS-DUMP REDEFINES WS-WORK-COUNTERS.
002580     05  WS-COUNTERS-DUMP-TEXT PIC X(21).
002590 77  WS-POL-SUB                        PIC 9(02) COMP-3 VALUE 0.
002600
002610 01  PARM-CARD.
002620     COPY SWPPARM.
002630
002640 01  DE-DETAIL-RECORD-WS.
002650     COPY SWPDETL.
002660
002670 01  AG-AGGREGATE-RECORD-WS.
002680     COPY SWPAGGR.
002690
002700 01  VH-VEHICLE-RECORD-WS.
002710     COPY SWPVEH.
002720
002730 PROCEDURE DIVISION.
002740
002750 0000-MAINLINE.
002760     PERFORM 1000-INITIALIZATION
002770         THRU 1099-INITIALIZATION-EXIT.
002780     IF PC-WRITE-REPORTS
002790         PERFORM 2000-WRITE-DETAIL-REPORT
002800             THRU 2099-WRITE-DETAIL-REPORT-EXIT
002810         PERFORM 3000-WRITE-AGGREGATE-REPORT
002820             THRU 3099-WRITE-AGGREGATE-REPORT-EXIT
002830         PERFORM 4000-WRITE-VEHICLE-REPORT
002840             THRU 4099-WRITE-VEHICLE-REPORT-EXIT
002850     END-IF.
002860     PERFORM 9000-TERMINATION
002870         THRU 9099-TERMINATION-EXIT.
002880     GOBACK.
002890
002900****************************************************************
002910*                     1000-INITIALIZATION                      *
002920****************************************************************
002930
002940 1000-INITIALIZATION.
002950     MOVE LOW-VALUES TO PARM-CARD.
002960     OPEN INPUT  PARM-FILE.
002970     IF NOT PARM-OK
002980         DISPLAY 'SWPRPTW - OPEN FAILED ON PARMOUT '
002990                 WS-PARM-STATUS
003000         GO TO 9990-ABEND
003010     END-IF
003020     READ PARM-FILE INTO PARM-CARD
003030         AT END
003040             DISPLAY 'SWPRPTW - PARMOUT IS EMPTY'
003050             GO TO 9990-ABEND
003060     END-READ
003070     CLOSE PARM-FILE.
003080 1099-INITIALIZATION-EXIT.
003090     EXIT.
003100
003110****************************************************************
003120*         2000 -- FORMAT THE DETAIL EMISSIONS REPORT            *
003130****************************************************************
003140
003150 2000-WRITE-DETAIL-REPORT.
003160     OPEN INPUT  DETAIL-FILE.
003170     IF NOT DETAIL-OK
003180         DISPLAY 'SWPRPTW - OPEN FAILED ON DETLOUT '
003190                 WS-DETAIL-STATUS
003200         GO TO 9990-ABEND
003210     END-IF
003220     OPEN OUTPUT PRT-DETAIL-FILE.
003230     IF NOT PRTDETL-OK
003240         DISPLAY 'SWPRPTW - OPEN FAILED ON PRTDETL '
003250                 WS-PRTDETL-STATUS
003260         GO TO 9990-ABEND
003270     END-IF
003280     WRITE PRT-DETAIL-REC FROM WS-DETAIL-HEADER
003290         AFTER ADVANCING PAGE.
003300     WRITE PRT-DETAIL-REC FROM WS-DETAIL-HEADER-2
003310         AFTER ADVANCING 1 LINE.
003320     MOVE SPACES TO WS-DETAIL-EOF-SWITCH.
003330     PERFORM 21-READ-DETAIL-RECORD
003340         THRU 2199-READ-DETAIL-RECORD-EXIT
003350     PERFORM 22-FORMAT-DETAIL-RECORD
003360         THRU 2299-FORMAT-DETAIL-RECORD-EXIT
003370         UNTIL DETAIL-EOF
003380     CLOSE DETAIL-FILE PRT-DETAIL-FILE.
003390 2099-WRITE-DETAIL-REPORT-EXIT.
003400     EXIT.
003410
003420 21-READ-DETAIL-RECORD.
003430     READ DETAIL-FILE INTO DE-DETAIL-RECORD-WS
003440         AT END
003450             SET DETAIL-EOF TO TRUE
003460     END-READ.
003470     IF NOT DETAIL-EOF
003480        AND NOT DETAIL-OK
003490         DISPLAY 'SWPRPTW - READ FAILED ON DETLOUT '
003500                 WS-DETAIL-STATUS
003510         GO TO 9990-ABEND
003520     END-IF.
003530 2199-READ-DETAIL-RECORD-EXIT.
003540     EXIT.
003550
003560 22-FORMAT-DETAIL-RECORD.
003570     MOVE SPACES              TO WS-DETAIL-LINE.
003580     MOVE DE-INCIDENT-NAME    TO PDL-INCIDENT.
003590     MOVE DE-COUNTY-NAME      TO PDL-COUNTY.
003600     MOVE DE-AIR-BASIN-NAME   TO PDL-AIR-BASIN.
003610     MOVE DE-START-DATE       TO PDL-START-DATE.
003620     MOVE DE-SQUARE-FOOTAGE   TO PDL-SQFT.
003630     MOVE DE-CONSUMPTION-FACTOR TO PDL-CONS-FACTOR.
003640     PERFORM 221-FORMAT-POLLUTANT-ROW
003650         THRU 2219-FORMAT-POLLUTANT-ROW-EXIT
003660         VARYING WS-POL-SUB FROM 1 BY 1
003670         UNTIL WS-POL-SUB > DE-POLLUTANT-COUNT.
003680     ADD 1 TO WS-DETAIL-LINE-CNTR.
003690     PERFORM 21-READ-DETAIL-RECORD
003700         THRU 2199-READ-DETAIL-RECORD-EXIT.
003710 2299-FORMAT-DETAIL-RECORD-EXIT.
003720     EXIT.
003730
003740*    EACH POLLUTANT SLOT PRINTS AS ITS OWN LINE UNDERNEATH THE
003750*    STRUCTURE'S IDENTIFYING COLUMNS SO THE REPORT NEVER TRUNCATES
003760*    A STRUCTURE WITH MORE THAN ONE POLLUTANT.
003770 221-FORMAT-POLLUTANT-ROW.
003780     MOVE DE-POL-CODE (WS-POL-SUB) TO PDL-POL-CODE.
003790     MOVE DE-POL-TONS (WS-POL-SUB) TO PDL-POL-TONS.
003800     WRITE PRT-DETAIL-REC FROM WS-DETAIL-LINE
003810         AFTER ADVANCING 1 LINE.
003820     IF NOT PRTDETL-OK
003830         DISPLAY 'SWPRPTW - WRITE FAILED ON PRTDETL '
003840                 WS-PRTDETL-STATUS
003850         GO TO 9990-ABEND
003860     END-IF.
003870 2219-FORMAT-POLLUTANT-ROW-EXIT.
003880     EXIT.
003890
003900****************************************************************
003910*       3000 -- FORMAT THE AGGREGATED EMISSIONS REPORT           *
003920****************************************************************
003930
003940 3000-WRITE-AGGREGATE-REPORT.
003950     OPEN INPUT  AGGR-FILE.
003960     IF NOT AGGR-OK
003970         DISPLAY 'SWPRPTW - OPEN FAILED ON AGGROUT '
003980                 WS-AGGR-STATUS
003990         GO TO 9990-ABEND
004000     END-IF
004010     OPEN OUTPUT PRT-AGGR-FILE.
004020     IF NOT PRTAGGR-OK
004030         DISPLAY 'SWPRPTW - OPEN FAILED ON PRTAGGR '
004040                 WS-PRTAGGR-STATUS
004050         GO TO 9990-ABEND
004060     END-IF
004070     WRITE PRT-AGGR-REC FROM WS-AGGR-HEADER
004080         AFTER ADVANCING PAGE.
004090     WRITE PRT-AGGR-REC FROM WS-AGGR-HEADER-2
004100         AFTER ADVANCING 1 LINE.
004110     MOVE SPACES TO WS-AGGR-EOF-SWITCH.
004120     PERFORM 31-READ-AGGR-RECORD
004130         THRU 3199-READ-AGGR-RECORD-EXIT
004140     PERFORM 32-FORMAT-AGGR-RECORD
004150         THRU 3299-FORMAT-AGGR-RECORD-EXIT
004160         UNTIL AGGR-EOF
004170     CLOSE AGGR-FILE PRT-AGGR-FILE.
004180 3099-WRITE-AGGREGATE-REPORT-EXIT.
004190     EXIT.
004200
004210 31-READ-AGGR-RECORD.
004220     READ AGGR-FILE INTO AG-AGGREGATE-RECORD-WS
004230         AT END
004240             SET AGGR-EOF TO TRUE
004250     END-READ.
004260     IF NOT AGGR-EOF
004270        AND NOT AGGR-OK
004280         DISPLAY 'SWPRPTW - READ FAILED ON AGGROUT '
004290                 WS-AGGR-STATUS
004300         GO TO 9990-ABEND
004310     END-IF.
004320 3199-READ-AGGR-RECORD-EXIT.
004330     EXIT.
004340
004350 32-FORMAT-AGGR-RECORD.
004360     MOVE SPACES              TO WS-AGGR-LINE.
004370     MOVE AG-KEY-AIR-BASIN    TO AGL-AIR-BASIN.
004380     MOVE AG-KEY-AIR-DISTRICT TO AGL-AIR-DISTRICT.
004390     MOVE AG-KEY-COUNTY       TO AGL-COUNTY.
004400     MOVE AG-KEY-COABDIS      TO AGL-COABDIS.
004410     MOVE AG-KEY-YEAR         TO AGL-YEAR.
004420     MOVE AG-KEY-MONTH        TO AGL-MONTH.
004430     MOVE AG-KEY-INCIDENT     TO AGL-INCIDENT.
004440     MOVE AG-DAMAGED-STRUCTURES TO AGL-DAMAGED.
004450     PERFORM 321-FORMAT-AGGR-POLLUTANT-ROW
004460         THRU 3219-FORMAT-AGGR-POLLUTANT-ROW-EXIT
004470         VARYING WS-POL-SUB FROM 1 BY 1
004480         UNTIL WS-POL-SUB > AG-POLLUTANT-COUNT.
004490     ADD 1 TO WS-AGGR-LINE-CNTR.
004500     PERFORM 31-READ-AGGR-RECORD
004510         THRU 3199-READ-AGGR-RECORD-EXIT.
004520 3299-FORMAT-AGGR-RECORD-EXIT.
004530     EXIT.
004540
004550 321-FORMAT-AGGR-POLLUTANT-ROW.
004560     MOVE AG-POL-CODE (WS-POL-SUB)     TO AGL-POL-CODE.
004570     MOVE AG-POL-TOTAL-TN (WS-POL-SUB) TO AGL-POL-TOTAL.
004580     WRITE PRT-AGGR-REC FROM WS-AGGR-LINE
004590         AFTER ADVANCING 1 LINE.
004600     IF NOT PRTAGGR-OK
004610         DISPLAY 'SWPRPTW - WRITE FAILED ON PRTAGGR '
004620                 WS-PRTAGGR-STATUS
004630         GO TO 9990-ABEND
004640     END-IF.
004650 3219-FORMAT-AGGR-POLLUTANT-ROW-EXIT.
004660     EXIT.
004670
004680****************************************************************
004690*          4000 -- FORMAT THE VEHICLE EMISSIONS REPORT          *
004700****************************************************************
004710
004720 4000-WRITE-VEHICLE-REPORT.
004730     OPEN INPUT  VEH-FILE.
004740     IF NOT VEH-OK
004750         DISPLAY 'SWPRPTW - OPEN FAILED ON VEHROUT '
004760                 WS-VEH-STATUS
004770         GO TO 9990-ABEND
004780     END-IF
004790     OPEN OUTPUT PRT-VEH-FILE.
004800     IF NOT PRTVEH-OK
004810         DISPLAY 'SWPRPTW - OPEN FAILED ON PRTVEH '
004820                 WS-PRTVEH-STATUS
004830         GO TO 9990-ABEND
004840     END-IF
004850     WRITE PRT-VEH-REC FROM WS-VEH-HEADER
004860         AFTER ADVANCING PAGE.
004870     WRITE PRT-VEH-REC FROM WS-VEH-HEADER-2
004880         AFTER ADVANCING 1 LINE.
004890     MOVE SPACES TO WS-VEH-EOF-SWITCH.
004900     PERFORM 41-READ-VEH-RECORD
004910         THRU 4199-READ-VEH-RECORD-EXIT
004920     PERFORM 42-FORMAT-VEH-RECORD
004930         THRU 4299-FORMAT-VEH-RECORD-EXIT
004940         UNTIL VEH-EOF
004950     CLOSE VEH-FILE PRT-VEH-FILE.
004960 4099-WRITE-VEHICLE-REPORT-EXIT.
004970     EXIT.
004980
004990 41-READ-VEH-RECORD.
005000     READ VEH-FILE INTO VH-VEHICLE-RECORD-WS
005010         AT END
005020             SET VEH-EOF TO TRUE
005030     END-READ.
005040     IF NOT VEH-EOF
005050        AND NOT VEH-OK
005060         DISPLAY 'SWPRPTW - READ FAILED ON VEHROUT '
005070                 WS-VEH-STATUS
005080         GO TO 9990-ABEND
005090     END-IF.
005100 4199-READ-VEH-RECORD-EXIT.
005110     EXIT.
005120
005130 42-FORMAT-VEH-RECORD.
005140     MOVE SPACES                    TO WS-VEH-LINE.
005150     MOVE VH-POLLUTANT-CODE         TO VHL-POL-CODE.
005160     MOVE VH-GRAMS-PER-FIRE         TO VHL-GRAMS-PER-FIRE.
005170     MOVE VH-SOURCE-GKG             TO VHL-SOURCE-GKG.
005180     MOVE VH-VEHICLE-COUNT          TO VHL-VEHICLE-COUNT.
005190     MOVE VH-TOTAL-EMISSIONS-KG     TO VHL-TOTAL-KG.
005200     MOVE VH-TOTAL-EMISSIONS-TN     TO VHL-TOTAL-TN.
005210     WRITE PRT-VEH-REC FROM WS-VEH-LINE
005220         AFTER ADVANCING 1 LINE.
005230     IF NOT PRTVEH-OK
005240         DISPLAY 'SWPRPTW - WRITE FAILED ON PRTVEH '
005250                 WS-PRTVEH-STATUS
005260         GO TO 9990-ABEND
005270     END-IF
005280     ADD 1 TO WS-VEH-LINE-CNTR.
005290     PERFORM 41-READ-VEH-RECORD
005300         THRU 4199-READ-VEH-RECORD-EXIT.
005310 4299-FORMAT-VEH-RECORD-EXIT.
005320     EXIT.
005330
005340****************************************************************
005350*                       9000-TERMINATION                        *
005360****************************************************************
005370
005380 9000-TERMINATION.
005390     DISPLAY 'SWPRPTW - DETAIL LINES WRTN: ' WS-DETAIL-LINE-CNTR.
005400     DISPLAY 'SWPRPTW - AGGR LINES WRITTEN:  ' WS-AGGR-LINE-CNTR.
005410     DISPLAY 'SWPRPTW - VEH LINES WRITTEN:   ' WS-VEH-LINE-CNTR.
005420 9099-TERMINATION-EXIT.
005430     EXIT.
005440
005450****************************************************************
005460*                       9990-ABEND                              *
005470****************************************************************
005480
005490 9990-ABEND.
005500     DISPLAY 'SWPRPTW - STATUS DUMP  ' WS-STATUS-DUMP-TEXT.
005510     DISPLAY 'SWPRPTW - COUNTER DUMP ' WS-COUNTERS-DUMP-TEXT.
005520     MOVE 16 TO RETURN-CODE.
005530     CLOSE PARM-FILE DETAIL-FILE AGGR-FILE VEH-FILE
005540           PRT-DETAIL-FILE PRT-AGGR-FILE PRT-VEH-FILE.
005550     STOP RUN.
005560

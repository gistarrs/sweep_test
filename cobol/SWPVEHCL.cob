000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    SWPVEHCL.
000130 AUTHOR.        R T CALLOWAY.
000140 INSTALLATION.  AIR RESOURCES SUPPORT -- BATCH SYSTEMS.
000150 DATE-WRITTEN.  08/03/1988.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180
000190****************************************************************
000200*                                                              *
000210*A   ABSTRACT..                                                *
000220*  SWPVEHCL IS THE VEHICLE-CALC STEP OF THE SWEEP RUN.  IT     *
000230*  DERIVES A VEHICLE COUNT -- EITHER SUPPLIED OUTRIGHT (COUNT  *
000240*  MODE) OR AS A RATIO OF THE NUMBER OF DESTROYED STRUCTURES   *
000250*  (RATIO MODE, CONSUMPTION FACTOR OVER 0.5) -- AND THEN, FOR  *
000260*  EACH REQUESTED POLLUTANT CARRYING A VEHICLE EMISSION        *
000270*  FACTOR, WRITES ONE VEHICLE REPORT RECORD.                   *
000280*                                                              *
000290*J   JCL..                                                      *
000300*                                                               *
000310* //SWPVEHCL EXEC PGM=SWPVEHCL                                 *
000320* //SYSOUT   DD SYSOUT=*                                       *
000330* //PARMOUT  DD DSN=&&SWPPARM,DISP=SHR                         *
000340* //DETLOUT  DD DSN=&&SWPDETL,DISP=SHR                         *
000350* //EFACTIN  DD DSN=SWEEP.EMISSION.FACTORS,DISP=SHR            *
000360* //VEHROUT  DD DSN=&&SWPVEH,DISP=(,PASS),                     *
000370* //            UNIT=SYSDA,SPACE=(TRK,(5,5),RLSE)              *
000380*                                                               *
000390*P   ENTRY PARAMETERS..                                        *
000400*     NONE.                                                    *
000410*                                                               *
000420*E   ERRORS DETECTED BY THIS ELEMENT..                         *
000430*     I/O ERROR ON PARMOUT, DETLOUT, EFACTIN OR VEHROUT        *
000440*                                                               *
000450*C   ELEMENTS INVOKED BY THIS ELEMENT..                        *
000460*     NONE.                                                    *
000470*                                                               *
000480*----------------------------------------------------------------*
000490* CHANGE LOG                                                     *
000500*----------------------------------------------------------------*
000510* 1988-08-03 RTC  WO-0135   NEW PROGRAM (VEHICLE-LOSS ESTIMATOR) *
000520* 1991-11-19 GHT  WO-0166   ADDED VEH-STATUS FILE-STATUS CHECK   *
000530* 1998-08-03 DJH  SWP-0027  REWRITTEN AS SWEEP VEHICLE-CALC STEP *
000540* 1998-12-14 DJH  SWP-0037  Y2K -- 4-DIGIT DATE COMPARE          *
000550* 2001-02-19 MKL  SWP-0058  ADDED VEHICLE-GKG FACTOR LOOKUP      *
000560* 2003-09-08 MKL  SWP-0072  DEFAULT RATIO CHANGED TO 1.44        *
000570* 2005-10-04 JLW  SWP-0092  ADDED VEHFACTOR-SWITCH RESET CHECK   *
000580* 2007-03-19 JLW  SWP-0098  WIDENED VEH-WRTN-CNTR RANGE          *
000590*----------------------------------------------------------------*
000600
000610 ENVIRONMENT DIVISION.
000620
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS ALPHABETIC-UPPER IS "A" THRU "Z".
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT PARM-FILE   ASSIGN TO PARMOUT
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS IS WS-PARM-STATUS.
000730     SELECT DETAIL-FILE ASSIGN TO DETLOUT
000740         ORGANIZATION IS SEQUENTIAL
000750         FILE STATUS IS WS-DETAIL-STATUS.
000760     SELECT EFACT-FILE  ASSIGN TO EFACTIN
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS IS WS-EFACT-STATUS.
000790     SELECT VEH-FILE    ASSIGN TO VEHROUT
000800         ORGANIZATION IS SEQUENTIAL
000810         FILE STATUS IS WS-VEH-STATUS.
000820
000830 DATA DIVISION.
000840
000850 FILE SECTION.
000860
000870 FD  PARM-FILE
000880     RECORDING MODE IS F
000890     BLOCK CONTAINS 0 RECORDS.
000900 01  PARM-REC.
000910     COPY SWPPARM.
000920
000930 FD  DETAIL-FILE
000940     RECORDING MODE IS F
000950     BLOCK CONTAINS 0 RECORDS.
000960 01  DETAIL-REC.
000970     COPY SWPDETL.
000980
000990 FD  EFACT-FILE
001000     RECORDING MODE IS F
001010     BLOCK CONTAINS 0 RECORDS.
001020 01  EFACT-REC.
001030     COPY SWPEFAC.
001040
001050 FD  VEH-FILE
001060     RECORDING MODE IS F
001070     BLOCK CONTAINS 0 RECORDS.
001080 01  VEH-REC.
001090     COPY SWPVEH.
001100
001110 WORKING-STORAGE SECTION.
001120
001130 01  FILLER PIC X(32) VALUE 'SWPVEHCL WORKING STORAGE BEGINS'.
001140
001150****************************************************************
001160*                     STATUS AND SWITCH AREA                   *
001170****************************************************************
001180
001190 01  WS-STATUS-AREA.
001200     05  WS-PARM-STATUS        PIC X(02).
001210         88  PARM-OK           VALUE '00'.
001220     05  WS-DETAIL-STATUS      PIC X(02).
001230         88  DETAIL-OK         VALUE '00'.
001240     05  WS-EFACT-STATUS       PIC X(02).
001250         88  EFACT-OK          VALUE '00'.
001260     05  WS-VEH-STATUS         PIC X(02).
001270         88  VEH-OK            VALUE '00'.
001280     05  WS-DETAIL-EOF-SWITCH  PIC X(01).
001290         88  DETAIL-EOF        VALUE 'Y'.
001300     05  WS-EFACT-EOF-SWITCH   PIC X(01).
001310         88  EFACT-EOF         VALUE 'Y'.
001320 01  WS-STATUS-DUMP REDEFINES WS-STATUS-AREA.
001330     05  WS-STATUS-DUMP-TEXT   PIC X(09).
001340 77  WS-VEHFACTOR-SWITCH               PIC X(01).
001350     88  WS-VEHFACTOR-WANTED           VALUE 'Y'.
001360     88  WS-VEHFACTOR-NOT-WANTED       VALUE 'N'.
001370
001380****************************************************************
001390*                VEHICLE-COUNT DERIVATION AREA                  *
001400****************************************************************
001410
001420 01  WS-VEHICLE-COUNT-AREA.
001430     05  WS-DESTROYED-COUNT    PIC 9(07)V99 COMP-3.
001440     05  WS-VEHICLE-COUNT      PIC 9(07)V99 COMP-3.
001450 01  WS-VEHICLE-COUNT-DUMP REDEFINES WS-VEHICLE-COUNT-AREA.
001460     05  WS-VEHICLE-DUMP-TEXT  PIC X(10).
001470
001480****************************************************************
001490*                       WORK COUNTERS                            *
001500****************************************************************
001510
001520 01  WS-WORK-COUNTERS.
001530     05  WS-DETAIL-READ-CNTR   PIC 9(07) COMP-3 VALUE 0.
001540     05  WS-EFACT-READ-CNTR    PIC 9(04) COMP-3 VALUE 0.
001550     05  WS-VEH-WRTN-CNTR      PIC 9(04) COMP-3 VALUE 0.
001560 01  WS-WORK-COUNTERS-DUMP REDEFINES WS-WORK-COUNTERS.
001570     05  WS-COUNTERS-DUMP-TEXT PIC X(15).
001580 77  WS-POL-SUB                        PIC 9(02) COMP-3 VALUE 0.
001590
001600 01  PARM-CARD.
001610     COPY SWPPARM.
001620
001630 01  DE-DETAIL-RECORD-WS.
001640     COPY SWPDETL.
001650
001660 01  VH-VEHICLE-RECORD-WS.
001670     COPY SWPVEH.
001680
001690 01  EF-FACTOR-RECORD-WS.
001700     COPY SWPEFAC.
001710
001720 PROCEDURE DIVISION.
001730
001740 0000-MAINLINE.
001750     PERFORM 1000-INITIALIZATION
001760         THRU 1099-INITIALIZATION-EXIT
001770     PERFORM 11-OPEN-FILES
001780         THRU 1199-OPEN-FILES-EXIT
001790     PERFORM 12-LOAD-FACTOR-TABLE
001800         THRU 1299-LOAD-FACTOR-TABLE-EXIT
001810     PERFORM 2000-DERIVE-VEHICLE-COUNT
001820         THRU 2099-DERIVE-VEHICLE-COUNT-EXIT
001830     PERFORM 3000-BUILD-VEHICLE-RECORDS
001840         THRU 3099-BUILD-VEHICLE-RECORDS-EXIT
001850     PERFORM EOJ9-CLOSE-FILES
001860         THRU EOJ9999-EXIT
001870     GOBACK.
001880
001890****************************************************************
001900*                     1000-INITIALIZATION                      *
001910****************************************************************
001920
001930 1000-INITIALIZATION.
001940     MOVE LOW-VALUES TO PARM-CARD.
001950     MOVE SPACES     TO WS-DETAIL-EOF-SWITCH.
001960     MOVE SPACES     TO WS-EFACT-EOF-SWITCH.
001970     MOVE ZERO       TO WS-DESTROYED-COUNT
001980                         WS-VEHICLE-COUNT
001990                         EF-TABLE-COUNT.
002000 1099-INITIALIZATION-EXIT.
002010     EXIT.
002020
002030****************************************************************
002040*                       11-OPEN-FILES                          *
002050****************************************************************
002060
002070 11-OPEN-FILES.
002080     OPEN INPUT  PARM-FILE.
002090     IF NOT PARM-OK
002100         DISPLAY 'SWPVEHCL - OPEN FAILED ON PARMOUT '
002110                 WS-PARM-STATUS
002120         GO TO EOJ99-ABEND
002130     END-IF
002140     READ PARM-FILE INTO PARM-CARD
002150         AT END
002160             DISPLAY 'SWPVEHCL - PARMOUT IS EMPTY'
002170             GO TO EOJ99-ABEND
002180     END-READ
002190     CLOSE PARM-FILE.
002200     OPEN INPUT  EFACT-FILE.
002210     IF NOT EFACT-OK
002220         DISPLAY 'SWPVEHCL - OPEN FAILED ON EFACTIN '
002230                 WS-EFACT-STATUS
002240         GO TO EOJ99-ABEND
002250     END-IF
002260     OPEN OUTPUT VEH-FILE.
002270     IF NOT VEH-OK
002280         DISPLAY 'SWPVEHCL - OPEN FAILED ON VEHROUT '
002290                 WS-VEH-STATUS
002300         GO TO EOJ99-ABEND
002310     END-IF.
002320 1199-OPEN-FILES-EXIT.
002330     EXIT.
002340
002350****************************************************************
002360*    12 -- LOAD THE EMISSION-FACTOR TABLE INTO WORKING STORAGE *
002370****************************************************************
002380
002390 12-LOAD-FACTOR-TABLE.
002400     PERFORM 121-READ-FACTOR-ROW
002410         THRU 1219-READ-FACTOR-ROW-EXIT
002420     PERFORM 122-STORE-FACTOR-ROW
002430         THRU 1229-STORE-FACTOR-ROW-EXIT
002440         UNTIL EFACT-EOF
002450     CLOSE EFACT-FILE.
002460 1299-LOAD-FACTOR-TABLE-EXIT.
002470     EXIT.
002480
002490 121-READ-FACTOR-ROW.
002500     READ EFACT-FILE INTO EF-FACTOR-RECORD
002510         AT END
002520             SET EFACT-EOF TO TRUE
002530     END-READ.
002540     IF NOT EFACT-EOF
002550        AND NOT EFACT-OK
002560         DISPLAY 'SWPVEHCL - READ FAILED ON EFACTIN '
002570                 WS-EFACT-STATUS
002580         GO TO EOJ99-ABEND
002590     END-IF.
002600 1219-READ-FACTOR-ROW-EXIT.
002610     EXIT.
002620
002630 122-STORE-FACTOR-ROW.
002640     ADD 1 TO EF-TABLE-COUNT.
002650     MOVE EF-POLLUTANT-CODE
002660                    TO EF-TAB-POLLUTANT (EF-TABLE-COUNT).
002670     MOVE EF-STRUCTURE-PRESENT-SW
002680                    TO EF-TAB-STRUCT-SW (EF-TABLE-COUNT).
002690     MOVE EF-STRUCTURE-GKG
002700                    TO EF-TAB-STRUCT-GKG (EF-TABLE-COUNT).
002710     MOVE EF-VEHICLE-PRESENT-SW
002720                    TO EF-TAB-VEH-SW (EF-TABLE-COUNT).
002730     MOVE EF-VEHICLE-GKG
002740                    TO EF-TAB-VEH-GKG (EF-TABLE-COUNT).
002750     ADD 1 TO WS-EFACT-READ-CNTR.
002760     PERFORM 121-READ-FACTOR-ROW
002770         THRU 1219-READ-FACTOR-ROW-EXIT.
002780 1229-STORE-FACTOR-ROW-EXIT.
002790     EXIT.
002800
002810****************************************************************
002820*    2000 -- DERIVE VEHICLE COUNT (COUNT OR RATIO MODE)         *
002830****************************************************************
002840
002850 2000-DERIVE-VEHICLE-COUNT.
002860     IF PC-VEHICLE-COUNT-MODE
002870         MOVE PC-VEHICLE-VALUE TO WS-VEHICLE-COUNT
002880     ELSE
002890         OPEN INPUT DETAIL-FILE
002900         IF NOT DETAIL-OK
002910             DISPLAY 'SWPVEHCL - OPEN FAILED ON DETLOUT '
002920                     WS-DETAIL-STATUS
002930             GO TO EOJ99-ABEND
002940         END-IF
002950         PERFORM 21-READ-DETAIL-RECORD
002960             THRU 2199-READ-DETAIL-RECORD-EXIT
002970         PERFORM 22-COUNT-DESTROYED-STRUCTURE
002980             THRU 2299-COUNT-DESTROYED-STRUCTURE-EXIT
002990             UNTIL DETAIL-EOF
003000         CLOSE DETAIL-FILE
003010         COMPUTE WS-VEHICLE-COUNT ROUNDED =
003020                 WS-DESTROYED-COUNT * PC-VEHICLE-VALUE
003030     END-IF.
003040 2099-DERIVE-VEHICLE-COUNT-EXIT.
003050     EXIT.
003060
003070 21-READ-DETAIL-RECORD.
003080     READ DETAIL-FILE INTO DE-DETAIL-RECORD-WS
003090         AT END
003100             SET DETAIL-EOF TO TRUE
003110     END-READ.
003120     IF NOT DETAIL-EOF
003130        AND NOT DETAIL-OK
003140         DISPLAY 'SWPVEHCL - READ FAILED ON DETLOUT '
003150                 WS-DETAIL-STATUS
003160         GO TO EOJ99-ABEND
003170     END-IF.
003180 2199-READ-DETAIL-RECORD-EXIT.
003190     EXIT.
003200
003210*    A STRUCTURE IS COUNTED AS DESTROYED WHEN ITS CONSUMPTION
003220*    FACTOR EXCEEDS 0.5 -- A PARTIALLY-CONSUMED STRUCTURE DOES
003230*    NOT QUALIFY.
003240 22-COUNT-DESTROYED-STRUCTURE.
003250     IF DE-CONSUMPTION-FACTOR > 0.5
003260         ADD 1 TO WS-DESTROYED-COUNT
003270     END-IF.
003280     ADD 1 TO WS-DETAIL-READ-CNTR.
003290     PERFORM 21-READ-DETAIL-RECORD
003300         THRU 2199-READ-DETAIL-RECORD-EXIT.
003310 2299-COUNT-DESTROYED-STRUCTURE-EXIT.
003320     EXIT.
003330
003340****************************************************************
003350*   3000 -- BUILD ONE VEHICLE RECORD PER REQUESTED POLLUTANT   *
003360*            THAT CARRIES A PRESENT VEHICLE FACTOR              *
003370****************************************************************
003380
003390 3000-BUILD-VEHICLE-RECORDS.
003400     PERFORM 31-BUILD-ONE-VEHICLE-RECORD
003410         THRU 3199-BUILD-ONE-VEHICLE-RECORD-EXIT
003420         VARYING WS-POL-SUB FROM 1 BY 1
003430         UNTIL WS-POL-SUB > EF-TABLE-COUNT.
003440 3099-BUILD-VEHICLE-RECORDS-EXIT.
003450     EXIT.
003460
003470 31-BUILD-ONE-VEHICLE-RECORD.
003480     IF NOT EF-TAB-VEH-OK (WS-POL-SUB)
003490         GO TO 3199-BUILD-ONE-VEHICLE-RECORD-EXIT
003500     END-IF
003510     PERFORM 311-CHECK-POLLUTANT-REQUESTED
003520         THRU 3119-CHECK-POLLUTANT-REQUESTED-EXIT
003530     IF WS-VEHFACTOR-NOT-WANTED
003540         GO TO 3199-BUILD-ONE-VEHICLE-RECORD-EXIT
003550     END-IF
003560     PERFORM 32-COMPUTE-VEHICLE-EMISSIONS
003570         THRU 3299-COMPUTE-VEHICLE-EMISSIONS-EXIT.
003580     PERFORM 33-WRITE-VEHICLE-RECORD
003590         THRU 3399-WRITE-VEHICLE-RECORD-EXIT.
003600 3199-BUILD-ONE-VEHICLE-RECORD-EXIT.
003610     EXIT.
003620
003630*    A REQUESTED VEHICLE-POLLUTANT LIST OF "ALL" ADMITS EVERY
003640*    POLLUTANT THAT CARRIES A VEHICLE FACTOR; OTHERWISE ONLY
003650*    THE OPERATOR'S NAMED CODES ARE ADMITTED.
003660 311-CHECK-POLLUTANT-REQUESTED.
003670     SET WS-VEHFACTOR-NOT-WANTED TO TRUE.
003680     IF PC-VEH-POLLUTANT-ALL
003690         SET WS-VEHFACTOR-WANTED TO TRUE
003700     ELSE
003710         PERFORM 312-SCAN-VEH-POLLUTANT-LIST
003720             THRU 3129-SCAN-VEH-POLLUTANT-LIST-EXIT
003730             VARYING PC-VPOL-IDX FROM 1 BY 1
003740             UNTIL PC-VPOL-IDX > PC-VEH-POLLUTANT-COUNT
003750     END-IF.
003760 3119-CHECK-POLLUTANT-REQUESTED-EXIT.
003770     EXIT.
003780
003790 312-SCAN-VEH-POLLUTANT-LIST.
003800     IF EF-TAB-POLLUTANT (WS-POL-SUB) =
003810             PC-VEH-POLLUTANT-CODE (PC-VPOL-IDX)
003820         SET WS-VEHFACTOR-WANTED TO TRUE
003830     END-IF.
003840 3129-SCAN-VEH-POLLUTANT-LIST-EXIT.
003850     EXIT.
003860
003870*    VEHICLE-GFIRE = VEHICLE-GKG X 461.  TOTAL-KG IS SCALED BY
003880*    THE VEHICLE COUNT AND CONVERTED FROM GRAMS, ROUNDED TO TWO
003890*    DECIMALS.  TOTAL-TN IS DERIVED FROM THE ROUNDED KG FIGURE.
003900 32-COMPUTE-VEHICLE-EMISSIONS.
003910     COMPUTE VH-GRAMS-PER-FIRE ROUNDED =
003920             EF-TAB-VEH-GKG (WS-POL-SUB) * 461.
003930     COMPUTE VH-TOTAL-EMISSIONS-KG ROUNDED =
003940             VH-GRAMS-PER-FIRE * WS-VEHICLE-COUNT / 1000.
003950     COMPUTE VH-TOTAL-EMISSIONS-TN ROUNDED =
003960             VH-TOTAL-EMISSIONS-KG / 907.2.
003970 3299-COMPUTE-VEHICLE-EMISSIONS-EXIT.
003980     EXIT.
003990
004000 33-WRITE-VEHICLE-RECORD.
004010     MOVE SPACES TO VH-VEHICLE-RECORD-WS.
004020     MOVE EF-TAB-POLLUTANT (WS-POL-SUB) TO VH-POLLUTANT-CODE.
004030     MOVE EF-TAB-VEH-GKG (WS-POL-SUB)   TO VH-SOURCE-GKG.
004040     MOVE WS-VEHICLE-COUNT              TO VH-VEHICLE-COUNT.
004050     WRITE VEH-REC FROM VH-VEHICLE-RECORD-WS.
004060     IF NOT VEH-OK
004070         DISPLAY 'SWPVEHCL - WRITE FAILED ON VEHROUT '
004080                 WS-VEH-STATUS
004090         GO TO EOJ99-ABEND
004100     END-IF
004110     ADD 1 TO WS-VEH-WRTN-CNTR.
004120 3399-WRITE-VEHICLE-RECORD-EXIT.
004130     EXIT.
004140
004150****************************************************************
004160*                       CLOSE FILES                             *
004170****************************************************************
004180
004190 EOJ9-CLOSE-FILES.
004200     CLOSE VEH-FILE.
004210     DISPLAY 'SWPVEHCL - DESTROYED STRUC CNT:' WS-DESTROYED-COUNT.
004220     DISPLAY 'SWPVEHCL - VEHICLE COUNT USED:   ' WS-VEHICLE-COUNT.
004230     DISPLAY 'SWPVEHCL - VEHICLE RECS WRITTEN: ' WS-VEH-WRTN-CNTR.
004240     GO TO EOJ9999-EXIT.
004250 EOJ99-ABEND.
004260     DISPLAY 'SWPVEHCL - STATUS DUMP   ' WS-STATUS-DUMP-TEXT.
004270     DISPLAY 'SWPVEHCL - COUNTER DUMP  ' WS-COUNTERS-DUMP-TEXT.
004280     DISPLAY 'SWPVEHCL - VEHICLE DUMP  ' WS-VEHICLE-DUMP-TEXT.
004290     MOVE 16 TO RETURN-CODE.
004300     CLOSE PARM-FILE DETAIL-FILE EFACT-FILE VEH-FILE.
004310     STOP RUN.
004320 EOJ9999-EXIT.
004330     EXIT.
004340

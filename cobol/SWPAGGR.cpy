000100****************************************************************
000110*                                                              *
000120*    SWPAGGR  --  AGGREGATED EMISSIONS REPORT RECORD           *
000130*                                                              *
000140*    ONE OCCURRENCE PER SURVIVING GROUP OUT OF AGGREGATE-      *
000150*    REPORT'S CONTROL BREAK.  ALL SEVEN CANONICAL KEY COLUMNS  *
000160*    ARE CARRIED ON EVERY RECORD; A KEY NOT CHOSEN FOR THIS    *
000170*    RUN IS LEFT SPACES/ZERO SO THE PRINT LAYOUT NEVER SHIFTS. *
000180*                                                              *
000190*----------------------------------------------------------------*
000200* CHANGE LOG                                                    *
000210*----------------------------------------------------------------*
000220* 1986-07-19 RTC  SWP-0009  ORIGINAL AGGREGATE RECORD LAYOUT    *
000230* 1990-01-22 RTC  WO-0150   WIDENED AG-KEY-COUNTY TO 20 BYTES   *
000240* 1993-06-30 GHT  WO-0194   REPACKED AG-POL-TOTAL-TN AS COMP-3  *
000250* 2001-02-19 MKL  SWP-0059  ADDED AIR-DISTRICT-ID AS A KEY      *
000260* 2003-09-08 MKL  SWP-0073  WIDENED POLLUTANT TABLE TO 5 SLOTS  *
000270* 2005-10-04 JLW  SWP-0106  DAMAGED-STRUCTURES WIDENED TO 7 DIG *
000280* 2007-03-19 JLW  SWP-0107  ADDED FILLER PAD FOR FUTURE COLUMN  *
000290*----------------------------------------------------------------*
000300*
000310 01  AG-AGGREGATE-RECORD.
000320     05  AG-KEY-AIR-BASIN          PIC X(25).
000330     05  AG-KEY-AIR-DISTRICT       PIC X(30).
000340     05  AG-KEY-COUNTY             PIC X(20).
000350     05  AG-KEY-COABDIS            PIC 9(05).
000360     05  AG-KEY-YEAR               PIC 9(04).
000370     05  AG-KEY-MONTH              PIC 9(02).
000380     05  AG-KEY-INCIDENT           PIC X(30).
000390     05  AG-POLLUTANT-COUNT        PIC 9(01).
000400     05  AG-POLLUTANT-TABLE OCCURS 5 TIMES
000410                            INDEXED BY AG-POL-IDX.
000420         10  AG-POL-CODE           PIC X(10).
000430         10  AG-POL-TOTAL-TN       PIC 9(09)V9(02).
000440     05  AG-DAMAGED-STRUCTURES     PIC 9(07).
000450     05  FILLER                    PIC X(15).

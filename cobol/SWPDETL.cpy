000100****************************************************************
000110*                                                              *
000120*    SWPDETL  --  DETAIL STRUCTURE-EMISSIONS RECORD            *
000130*                                                              *
000140*    ONE OCCURRENCE PER STRUCTURE SURVIVING BSDB-FILTER.       *
000150*    CARRIES THE ORIGINAL BSDB FIELDS PLUS THE CONSUMPTION,    *
000160*    FRAME AND CONTENTS FACTORS ASSIGNED BY EMISSIONS-CALC AND *
000170*    A TABLE OF TONS-EMITTED-PER-POLLUTANT.  DETLOUT IS READ   *
000180*    BACK BY AGGREGATE-REPORT, VEHICLE-CALC AND REPORT-WRITER. *
000190*                                                              *
000200*----------------------------------------------------------------*
000210* CHANGE LOG                                                    *
000220*----------------------------------------------------------------*
000230* 1986-06-14 RTC  SWP-0006  ORIGINAL DETAIL RECORD LAYOUT       *
000240* 1989-08-17 RTC  WO-0143   ADDED DE-COABDIS-CODE COLUMN        *
000250* 1992-02-25 GHT  WO-0186   REPACKED FACTOR COLUMNS AS 9(03)V99 *
000260* 1999-01-06 DJH  SWP-0044  Y2K -- BS-START-CCYY NOW 4 DIGITS   *
000270* 2003-09-08 MKL  SWP-0071  WIDENED POLLUTANT TABLE TO 5 SLOTS  *
000280* 2005-10-04 JLW  SWP-0110  ADDED DE-STRUCTURE-DAMAGED 88-LEVEL *
000290* 2007-03-19 JLW  SWP-0111  WIDENED FILLER PAD FOR FUTURE FIELD *
000300*----------------------------------------------------------------*
000310*
000320 01  DE-DETAIL-RECORD.
000330     05  DE-INCIDENT-NAME          PIC X(30).
000340     05  DE-INCIDENT-NUMBER        PIC X(15).
000350     05  DE-START-DATE             PIC 9(08).
000360     05  DE-START-DATE-R REDEFINES DE-START-DATE.
000370         10  DE-START-CCYY         PIC 9(04).
000380         10  DE-START-MM           PIC 9(02).
000390         10  DE-START-DD           PIC 9(02).
000400     05  DE-GLOBAL-ID              PIC X(20).
000410     05  DE-DAMAGE-CLASS           PIC X(20).
000420     05  DE-STRUCTURE-TYPE         PIC X(30).
000430     05  DE-STRUCTURE-CATEGORY     PIC X(30).
000440     05  DE-CATEGORY-CODE          PIC X(06).
000450     05  DE-SQUARE-FOOTAGE         PIC 9(07).
000460     05  DE-SQFT-SOURCE            PIC X(10).
000470     05  DE-COUNTY-NAME            PIC X(20).
000480     05  DE-AIR-BASIN-NAME         PIC X(25).
000490     05  DE-AIR-DISTRICT-NAME      PIC X(30).
000500     05  DE-COABDIS-CODE           PIC 9(05).
000510     05  DE-CONSUMPTION-FACTOR     PIC V9(04).
000520         88  DE-STRUCTURE-DAMAGED  VALUE 0.0001 THRU 1.0000.
000530     05  DE-FRAME-FACTOR           PIC 9(03)V9(02).
000540     05  DE-CONTENTS-FACTOR        PIC 9(03)V9(02).
000550     05  DE-POLLUTANT-COUNT        PIC 9(01).
000560     05  DE-POLLUTANT-TABLE OCCURS 5 TIMES
000570                            INDEXED BY DE-POL-IDX.
000580         10  DE-POL-CODE           PIC X(10).
000590         10  DE-POL-TONS           PIC 9(07)V9(03).
000600     05  FILLER                    PIC X(15).

000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    SWPBFILT.
000130 AUTHOR.        R T CALLOWAY.
000140 INSTALLATION.  AIR RESOURCES SUPPORT -- BATCH SYSTEMS.
000150 DATE-WRITTEN.  04/15/1986.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180
000190****************************************************************
000200*                                                              *
000210*A   ABSTRACT..                                                *
000220*  SWPBFILT LOADS THE BURNED STRUCTURE DATABASE (BSDB) EXTRACT *
000230*  AND FILTERS IT AGAINST THE OPERATOR'S CONTROL CARD.  A      *
000240*  STRUCTURE PASSES WHEN IT FALLS INSIDE THE DATE RANGE (IF    *
000250*  ANY) AND MATCHES THE SELECTED ATTRIBUTE FILTER (IF ANY).    *
000260*  THE WILDFIRE-NAME FILTER, WHEN USED WITHOUT A DATE RANGE,   *
000270*  IS FURTHER SCOPED TO THE OPERATOR'S SELECTED YEAR SO A      *
000280*  REPEATED FIRE NAME FROM AN EARLIER SEASON IS NOT PULLED IN. *
000290*  SELECTED STRUCTURES ARE WRITTEN TO THE FILTERED WORK FILE   *
000300*  (BSDBSEL) FOR THE EMISSIONS-CALC STEP.  A RUN THAT SELECTS  *
000310*  ZERO STRUCTURES ABENDS THE STEP -- THERE IS NOTHING FOR THE *
000320*  REST OF THE JOB TO DO.                                      *
000330*                                                              *
000340*J   JCL..                                                     *
000350*                                                               *
000360* //SWPBFILT EXEC PGM=SWPBFILT                                 *
000370* //SYSOUT   DD SYSOUT=*                                       *
000380* //PARMOUT  DD DSN=&&SWPPARM,DISP=SHR                         *
000390* //BSDBIN   DD DSN=SWEEP.BSDB.EXTRACT,DISP=SHR                *
000400* //BSDBSEL  DD DSN=&&SWPBSEL,DISP=(,PASS),                    *
000410* //            UNIT=SYSDA,SPACE=(TRK,(5,5),RLSE)              *
000420*                                                               *
000430*P   ENTRY PARAMETERS..                                        *
000440*     NONE.                                                    *
000450*                                                               *
000460*E   ERRORS DETECTED BY THIS ELEMENT..                         *
000470*     I/O ERROR ON BSDBIN, BSDBSEL OR PARMOUT                  *
000480*     ZERO STRUCTURES SELECTED BY THE FILTER                   *
000490*                                                               *
000500*C   ELEMENTS INVOKED BY THIS ELEMENT..                        *
000510*     NONE.                                                    *
000520*                                                               *
000530*----------------------------------------------------------------*
000540* CHANGE LOG                                                     *
000550*----------------------------------------------------------------*
000560* 1986-04-15 RTC  SWP-0003  NEW PROGRAM                          *
000570* 1989-02-06 RTC  WO-0129   ADDED CASE-FOLD ON ATTRIBUTE COMPARE *
000580* 1992-07-21 GHT  WO-0177   CONVERTED BSDBIN READ TO FILE STATUS *
000590* 1997-06-05 RTC  SWP-0012  ADDED WILDFIRE-NAME/YEAR SCOPE RULE  *
000600* 1998-12-14 DJH  SWP-0034  Y2K -- 4-DIGIT DATE COMPARE          *
000610* 2001-02-22 MKL  SWP-0060  ADDED COABDIS CODE FILTER NICKNAME  *
000620* 2003-09-08 MKL  SWP-0074  ABEND WHEN ZERO STRUCTURES SELECTED *
000630* 2005-10-04 JLW  SWP-0088  ADDED ZERO-VALUE-COUNT FILTER SKIP  *
000640* 2007-03-19 JLW  SWP-0094  WIDENED FIELD-VALUE COMPARE AREA    *
000650*----------------------------------------------------------------*
000660
000670 ENVIRONMENT DIVISION.
000680
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM
000720     CLASS ALPHABETIC-UPPER IS "A" THRU "Z".
000730
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT PARM-FILE     ASSIGN TO PARMOUT
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS IS WS-PARM-STATUS.
000790     SELECT BSDB-IN-FILE  ASSIGN TO BSDBIN
000800         ORGANIZATION IS SEQUENTIAL
000810         FILE STATUS IS WS-BSDBIN-STATUS.
000820     SELECT BSDB-SEL-FILE ASSIGN TO BSDBSEL
000830         ORGANIZATION IS SEQUENTIAL
000840         FILE STATUS IS WS-BSDBSEL-STATUS.
000850
000860 DATA DIVISION.
000870
000880 FILE SECTION.
000890
000900 FD  PARM-FILE
000910     RECORDING MODE IS F
000920     BLOCK CONTAINS 0 RECORDS.
000930 01  PARM-REC.
000940     COPY SWPPARM.
000950
000960 FD  BSDB-IN-FILE
000970     RECORDING MODE IS F
000980     BLOCK CONTAINS 0 RECORDS.
000990 01  BSDB-IN-REC.
001000     COPY SWPBSDB.
001010
001020 FD  BSDB-SEL-FILE
001030     RECORDING MODE IS F
001040     BLOCK CONTAINS 0 RECORDS.
001050 01  BSDB-SEL-REC.
001060     COPY SWPBSDB.
001070
001080 WORKING-STORAGE SECTION.
001090
001100 01  FILLER PIC X(32) VALUE 'SWPBFILT WORKING STORAGE BEGINS'.
001110
001120****************************************************************
001130*                     STATUS AND SWITCH AREA                   *
001140****************************************************************
001150
001160 01  WS-STATUS-AREA.
001170     05  WS-PARM-STATUS        PIC X(02).
001180         88  PARM-OK           VALUE '00'.
001190     05  WS-BSDBIN-STATUS      PIC X(02).
001200         88  BSDBIN-OK         VALUE '00'.
001210         88  BSDBIN-EOF        VALUE '10'.
001220     05  WS-BSDBSEL-STATUS     PIC X(02).
001230         88  BSDBSEL-OK        VALUE '00'.
001240     05  WS-EOF-SWITCH         PIC X(01).
001250         88  END-OF-FILE       VALUE 'Y'.
001260 01  WS-STATUS-DUMP REDEFINES WS-STATUS-AREA.
001270     05  WS-STATUS-DUMP-TEXT   PIC X(07).
001280
001290 77  WS-SELECT-SWITCH          PIC X(01).
001300     88  STRUCTURE-SELECTED     VALUE 'Y'.
001310     88  STRUCTURE-NOT-SELECTED VALUE 'N'.
001320
001330****************************************************************
001340*             CASE-FOLDING WORK AREA (ATTRIBUTE FILTER)        *
001350****************************************************************
001360
001370 01  WS-CASE-FOLD-CONSTANTS.
001380     05  WS-LOWER-ALPHABET     PIC X(26)
001390                               VALUE 'abcdefghijklmnopqrstuvwxyz'.
001400     05  WS-UPPER-ALPHABET     PIC X(26)
001410                               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001420 01  WS-COMPARE-AREA.
001430     05  WS-FIELD-VALUE        PIC X(30).
001440     05  WS-FILTER-VALUE       PIC X(30).
001450 01  WS-COMPARE-DUMP REDEFINES WS-COMPARE-AREA.
001460     05  WS-COMPARE-DUMP-TEXT  PIC X(60).
001470
001480****************************************************************
001490*                    WORK COUNTERS                              *
001500****************************************************************
001510
001520 01  WS-WORK-COUNTERS.
001530     05  WS-READ-COUNT         PIC 9(07) COMP-3 VALUE 0.
001540     05  WS-SELECT-COUNT       PIC 9(07) COMP-3 VALUE 0.
001550     05  WS-REJECT-COUNT       PIC 9(07) COMP-3 VALUE 0.
001560 01  WS-WORK-COUNTERS-DUMP REDEFINES WS-WORK-COUNTERS.
001570     05  WS-COUNTERS-DUMP-TEXT PIC X(12).
001580
001590 77  WS-VALUE-SUB              PIC 9(02) COMP-3 VALUE 0.
001600
001610 01  PARM-CARD.
001620     COPY SWPPARM.
001630
001640 01  BS-STRUCTURE-RECORD-WS.
001650     COPY SWPBSDB.
001660
001670 LINKAGE SECTION.
001680
001690 PROCEDURE DIVISION.
001700
001710 0000-MAINLINE.
001720     PERFORM 1000-INITIALIZATION
001730         THRU 1099-INITIALIZATION-EXIT
001740     PERFORM 11-OPEN-FILES
001750         THRU 1199-OPEN-FILES-EXIT
001760     PERFORM 2000-MAIN-PROCESS
001770         THRU 2099-MAIN-PROCESS-EXIT
001780         UNTIL END-OF-FILE
001790     PERFORM EOJ9-CLOSE-FILES
001800         THRU EOJ9999-EXIT
001810     GOBACK.
001820
001830****************************************************************
001840*                     1000-INITIALIZATION                      *
001850****************************************************************
001860
001870 1000-INITIALIZATION.
001880     MOVE LOW-VALUES TO PARM-CARD.
001890     MOVE SPACES     TO WS-EOF-SWITCH.
001900     SET STRUCTURE-NOT-SELECTED TO TRUE.
001910 1099-INITIALIZATION-EXIT.
001920     EXIT.
001930
001940****************************************************************
001950*                       11-OPEN-FILES                          *
001960****************************************************************
001970
001980 11-OPEN-FILES.
001990     OPEN INPUT  PARM-FILE.
002000     IF NOT PARM-OK
002010         DISPLAY 'SWPBFILT - OPEN FAILED ON PARMOUT '
002020                 WS-PARM-STATUS
002030         GO TO EOJ99-ABEND
002040     END-IF
002050     READ PARM-FILE INTO PARM-CARD
002060         AT END
002070             DISPLAY 'SWPBFILT - PARMOUT IS EMPTY'
002080             GO TO EOJ99-ABEND
002090     END-READ
002100     CLOSE PARM-FILE.
002110     OPEN INPUT  BSDB-IN-FILE.
002120     IF NOT BSDBIN-OK
002130         DISPLAY 'SWPBFILT - OPEN FAILED ON BSDBIN '
002140                 WS-BSDBIN-STATUS
002150         GO TO EOJ99-ABEND
002160     END-IF
002170     OPEN OUTPUT BSDB-SEL-FILE.
002180     IF NOT BSDBSEL-OK
002190         DISPLAY 'SWPBFILT - OPEN FAILED ON BSDBSEL '
002200                 WS-BSDBSEL-STATUS
002210         GO TO EOJ99-ABEND
002220     END-IF.
002230 1199-OPEN-FILES-EXIT.
002240     EXIT.
002250
002260****************************************************************
002270*                    2000-MAIN-PROCESS                         *
002280****************************************************************
002290
002300 2000-MAIN-PROCESS.
002310     PERFORM 21-READ-NEXT-STRUCTURE
002320         THRU 2199-READ-NEXT-STRUCTURE-EXIT
002330     IF NOT END-OF-FILE
002340         PERFORM 22-PROCESS-STRUCTURE
002350             THRU 2299-PROCESS-STRUCTURE-EXIT
002360     END-IF.
002370 2099-MAIN-PROCESS-EXIT.
002380     EXIT.
002390
002400****************************************************************
002410*             21 -- READ NEXT BSDB STRUCTURE (BSDB-LOAD)       *
002420****************************************************************
002430
002440 21-READ-NEXT-STRUCTURE.
002450     ADD 1 TO WS-READ-COUNT
002460     READ BSDB-IN-FILE INTO BS-STRUCTURE-RECORD-WS
002470         AT END
002480             SET END-OF-FILE TO TRUE
002490             SUBTRACT 1 FROM WS-READ-COUNT
002500     END-READ
002510     IF NOT END-OF-FILE
002520        AND NOT BSDBIN-OK
002530         DISPLAY 'SWPBFILT - READ FAILED ON BSDBIN '
002540                 WS-BSDBIN-STATUS
002550         GO TO EOJ99-ABEND
002560     END-IF.
002570 2199-READ-NEXT-STRUCTURE-EXIT.
002580     EXIT.
002590
002600****************************************************************
002610*        22 -- APPLY DATE RANGE AND ATTRIBUTE FILTER            *
002620*              (BSDB-FILTER), THEN WRITE IF SELECTED             *
002630****************************************************************
002640
002650 22-PROCESS-STRUCTURE.
002660     SET STRUCTURE-SELECTED TO TRUE.
002670     PERFORM 221-CHECK-DATE-RANGE
002680         THRU 2219-CHECK-DATE-RANGE-EXIT.
002690     IF STRUCTURE-SELECTED
002700         PERFORM 222-CHECK-ATTRIBUTE-FILTER
002710             THRU 2229-CHECK-ATTRIBUTE-FILTER-EXIT
002720     END-IF.
002730     IF STRUCTURE-SELECTED
002740         PERFORM 23-WRITE-STRUCTURE
002750             THRU 2399-WRITE-STRUCTURE-EXIT
002760         ADD 1 TO WS-SELECT-COUNT
002770     ELSE
002780         ADD 1 TO WS-REJECT-COUNT
002790     END-IF.
002800 2299-PROCESS-STRUCTURE-EXIT.
002810     EXIT.
002820
002830 221-CHECK-DATE-RANGE.
002840     IF PC-DATE-FILTER-ON
002850         IF BS-START-DATE
002860                 < PC-FILTER-START-DATE
002870            OR BS-START-DATE
002880                 > PC-FILTER-END-DATE
002890             SET STRUCTURE-NOT-SELECTED TO TRUE
002900         END-IF
002910     END-IF.
002920 2219-CHECK-DATE-RANGE-EXIT.
002930     EXIT.
002940
002950*    RESOLVES THE OPERATOR'S FILTER NICKNAME TO A BSDB FIELD,
002960*    THEN COMPARES IT CASE-INSENSITIVELY AGAINST EACH VALUE ON
002970*    THE CONTROL CARD.  THE WILDFIRE-NAME NICKNAME IS FURTHER
002980*    SCOPED TO THE SELECTED YEAR WHEN NO DATE RANGE IS IN USE.
002990 222-CHECK-ATTRIBUTE-FILTER.
003000     IF PC-FILTER-NONE
003010         GO TO 2229-CHECK-ATTRIBUTE-FILTER-EXIT
003020     END-IF
003030     IF PC-FILTER-VALUE-COUNT = ZERO
003040         GO TO 2229-CHECK-ATTRIBUTE-FILTER-EXIT
003050     END-IF
003060     PERFORM 223-RESOLVE-FILTER-FIELD
003070         THRU 2239-RESOLVE-FILTER-FIELD-EXIT
003080     SET STRUCTURE-NOT-SELECTED TO TRUE
003090     PERFORM 225-SCAN-FILTER-VALUES
003100         THRU 2259-SCAN-FILTER-VALUES-EXIT
003110         VARYING WS-VALUE-SUB FROM 1 BY 1
003120         UNTIL WS-VALUE-SUB > PC-FILTER-VALUE-COUNT
003130     IF STRUCTURE-SELECTED
003140        AND PC-FILTER-FIELD-NAME = 'WILDFIRE NAME'
003150        AND PC-DATE-FILTER-OFF
003160         PERFORM 224-CHECK-YEAR-SCOPE
003170             THRU 2249-CHECK-YEAR-SCOPE-EXIT
003180     END-IF.
003190 2229-CHECK-ATTRIBUTE-FILTER-EXIT.
003200     EXIT.
003210
003220 223-RESOLVE-FILTER-FIELD.
003230     MOVE SPACES TO WS-FIELD-VALUE.
003240     EVALUATE PC-FILTER-FIELD-NAME
003250         WHEN 'WILDFIRE NAME'
003260             MOVE BS-INCIDENT-NAME
003270               TO WS-FIELD-VALUE
003280         WHEN 'INCIDENT NUMBER'
003290             MOVE BS-INCIDENT-NUMBER
003300               TO WS-FIELD-VALUE
003310         WHEN 'COUNTY'
003320             MOVE BS-COUNTY-NAME
003330               TO WS-FIELD-VALUE
003340         WHEN 'AIR BASIN'
003350             MOVE BS-AIR-BASIN-NAME
003360               TO WS-FIELD-VALUE
003370         WHEN 'AIR DISTRICT'
003380             MOVE BS-AIR-DISTRICT-NAME
003390               TO WS-FIELD-VALUE
003400         WHEN 'COABDIS CODE'
003410             MOVE BS-COABDIS-CODE
003420               TO WS-FIELD-VALUE
003430     END-EVALUATE
003440     INSPECT WS-FIELD-VALUE
003450         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
003460 2239-RESOLVE-FILTER-FIELD-EXIT.
003470     EXIT.
003480
003490 224-CHECK-YEAR-SCOPE.
003500     IF BS-START-CCYY
003510             NOT = PC-SELECTED-YEAR
003520         SET STRUCTURE-NOT-SELECTED TO TRUE
003530     END-IF.
003540 2249-CHECK-YEAR-SCOPE-EXIT.
003550     EXIT.
003560
003570 225-SCAN-FILTER-VALUES.
003580     MOVE PC-FILTER-VALUE (WS-VALUE-SUB) TO WS-FILTER-VALUE.
003590     INSPECT WS-FILTER-VALUE
003600         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
003610     IF WS-FIELD-VALUE = WS-FILTER-VALUE
003620         SET STRUCTURE-SELECTED TO TRUE
003630     END-IF.
003640 2259-SCAN-FILTER-VALUES-EXIT.
003650     EXIT.
003660
003670****************************************************************
003680*             23 -- WRITE SELECTED STRUCTURE (BSDBSEL)          *
003690****************************************************************
003700
003710 23-WRITE-STRUCTURE.
003720     WRITE BSDB-SEL-REC FROM BS-STRUCTURE-RECORD-WS.
003730     IF NOT BSDBSEL-OK
003740         DISPLAY 'SWPBFILT - WRITE FAILED ON BSDBSEL '
003750                 WS-BSDBSEL-STATUS
003760         GO TO EOJ99-ABEND
003770     END-IF.
003780 2399-WRITE-STRUCTURE-EXIT.
003790     EXIT.
003800
003810****************************************************************
003820*                       CLOSE FILES                             *
003830****************************************************************
003840
003850 EOJ9-CLOSE-FILES.
003860     CLOSE BSDB-IN-FILE BSDB-SEL-FILE.
003870     DISPLAY 'SWPBFILT - STRUCTURES READ:     ' WS-READ-COUNT.
003880     DISPLAY 'SWPBFILT - STRUCTURES SELECTED: ' WS-SELECT-COUNT.
003890     DISPLAY 'SWPBFILT - STRUCTURES REJECTED: ' WS-REJECT-COUNT.
003900     IF WS-SELECT-COUNT = ZERO
003910         DISPLAY 'SWPBFILT - NO STRUCTURES SELECTED, RUN ABENDED'
003920         GO TO EOJ99-ABEND
003930     END-IF
003940     GO TO EOJ9999-EXIT.
003950 EOJ99-ABEND.
003960     DISPLAY 'SWPBFILT - STATUS DUMP   ' WS-STATUS-DUMP-TEXT.
003970     DISPLAY 'SWPBFILT - COUNTER DUMP  ' WS-COUNTERS-DUMP-TEXT.
003980     DISPLAY 'SWPBFILT - COMPARE DUMP  ' WS-COMPARE-DUMP-TEXT.
003990     MOVE 16 TO RETURN-CODE.
004000     CLOSE PARM-FILE BSDB-IN-FILE BSDB-SEL-FILE.
004010     STOP RUN.
004020 EOJ9999-EXIT.
004030     EXIT.

000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    SWPECALC.
000130 AUTHOR.        R T CALLOWAY.
000140 INSTALLATION.  AIR RESOURCES SUPPORT -- BATCH SYSTEMS.
000150 DATE-WRITTEN.  05/02/1986.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180
000190****************************************************************
000200*                                                              *
000210*A   ABSTRACT..                                                *
000220*  SWPECALC IS THE EMISSIONS-CALC STEP OF THE SWEEP RUN.  IT   *
000230*  LOADS THE EMISSION-FACTOR TABLE FOR THE REQUESTED POLLUTANT *
000240*  LIST, THEN PASSES OVER THE FILTERED STRUCTURES (BSDBSEL)    *
000250*  ASSIGNING A CONSUMPTION FACTOR (BY DAMAGE CLASS AND         *
000260*  METHODOLOGY), A FRAME FACTOR AND A CONTENTS FACTOR TO EACH  *
000270*  STRUCTURE, THEN COMPUTES TONS EMITTED FOR EACH SELECTED     *
000280*  POLLUTANT.  ONE DETAIL RECORD IS WRITTEN PER STRUCTURE.  NO *
000290*  ACCUMULATION IS DONE HERE -- THAT IS THE AGGREGATE-REPORT   *
000300*  STEP'S JOB.                                                 *
000310*                                                              *
000320*J   JCL..                                                     *
000330*                                                               *
000340* //SWPECALC EXEC PGM=SWPECALC                                 *
000350* //SYSOUT   DD SYSOUT=*                                       *
000360* //PARMOUT  DD DSN=&&SWPPARM,DISP=SHR                         *
000370* //EFACTIN  DD DSN=SWEEP.EFACTOR.TABLE,DISP=SHR               *
000380* //BSDBSEL  DD DSN=&&SWPBSEL,DISP=SHR                         *
000390* //DETLOUT  DD DSN=&&SWPDETL,DISP=(,PASS),                    *
000400* //            UNIT=SYSDA,SPACE=(TRK,(10,10),RLSE)            *
000410*                                                               *
000420*P   ENTRY PARAMETERS..                                        *
000430*     NONE.                                                    *
000440*                                                               *
000450*E   ERRORS DETECTED BY THIS ELEMENT..                         *
000460*     I/O ERROR ON EFACTIN, BSDBSEL, DETLOUT OR PARMOUT        *
000470*     EMISSION-FACTOR TABLE FULL (MORE THAN 20 ROWS)           *
000480*                                                               *
000490*C   ELEMENTS INVOKED BY THIS ELEMENT..                        *
000500*     NONE.                                                    *
000510*                                                               *
000520*----------------------------------------------------------------*
000530* CHANGE LOG                                                     *
000540*----------------------------------------------------------------*
000550* 1986-05-02 RTC  SWP-0005  NEW PROGRAM                          *
000560* 1989-08-17 RTC  WO-0141   ADDED DAMAGE-INDEX ROUNDING CHECK    *
000570* 1992-02-25 GHT  WO-0184   REPACKED FACTOR AREA AS COMP-3       *
000580* 1997-06-05 RTC  SWP-0013  ADDED CARB CONTENTS-FACTOR CAT LOGIC *
000590* 1998-12-14 DJH  SWP-0035  Y2K -- 4-DIGIT DATE PASSED THROUGH   *
000600* 2001-02-19 MKL  SWP-0057  ADDED VEHICLE-GKG COLUMN LOAD/SKIP   *
000610* 2003-09-08 MKL  SWP-0072  WIDENED POLLUTANT TABLE TO 5 SLOTS   *
000620* 2005-10-04 JLW  SWP-0089  ADDED DAMAGE-INDEX RANGE CHECK       *
000630* 2007-03-19 JLW  SWP-0095  WIDENED CONTENTS-FACTOR PRECISION    *
000640*----------------------------------------------------------------*
000650
000660 ENVIRONMENT DIVISION.
000670
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     CLASS ALPHABETIC-UPPER IS "A" THRU "Z".
000720
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT PARM-FILE     ASSIGN TO PARMOUT
000760         ORGANIZATION IS SEQUENTIAL
000770         FILE STATUS IS WS-PARM-STATUS.
000780     SELECT EFACT-FILE    ASSIGN TO EFACTIN
000790         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS IS WS-EFACT-STATUS.
000810     SELECT BSDB-SEL-FILE ASSIGN TO BSDBSEL
000820         ORGANIZATION IS SEQUENTIAL
000830         FILE STATUS IS WS-BSDBSEL-STATUS.
000840     SELECT DETAIL-FILE   ASSIGN TO DETLOUT
000850         ORGANIZATION IS SEQUENTIAL
000860         FILE STATUS IS WS-DETAIL-STATUS.
000870
000880 DATA DIVISION.
000890
000900 FILE SECTION.
000910
000920 FD  PARM-FILE
000930     RECORDING MODE IS F
000940     BLOCK CONTAINS 0 RECORDS.
000950 01  PARM-REC.
000960     COPY SWPPARM.
000970
000980 FD  EFACT-FILE
000990     RECORDING MODE IS F
001000     BLOCK CONTAINS 0 RECORDS.
001010 01  EFACT-REC.
001020     COPY SWPEFAC.
001030
001040 FD  BSDB-SEL-FILE
001050     RECORDING MODE IS F
001060     BLOCK CONTAINS 0 RECORDS.
001070 01  BSDB-SEL-REC.
001080     COPY SWPBSDB.
001090
001100 FD  DETAIL-FILE
001110     RECORDING MODE IS F
001120     BLOCK CONTAINS 0 RECORDS.
001130 01  DETAIL-REC.
001140     COPY SWPDETL.
001150
001160 WORKING-STORAGE SECTION.
001170
001180 01  FILLER PIC X(32) VALUE 'SWPECALC WORKING STORAGE BEGINS'.
001190
001200****************************************************************
001210*                     STATUS AND SWITCH AREA                   *
001220****************************************************************
001230
001240 01  WS-STATUS-AREA.
001250     05  WS-PARM-STATUS        PIC X(02).
001260         88  PARM-OK           VALUE '00'.
001270     05  WS-EFACT-STATUS       PIC X(02).
001280         88  EFACT-OK          VALUE '00'.
001290         88  EFACT-EOF         VALUE '10'.
001300     05  WS-BSDBSEL-STATUS     PIC X(02).
001310         88  BSDBSEL-OK        VALUE '00'.
001320         88  BSDBSEL-EOF       VALUE '10'.
001330     05  WS-DETAIL-STATUS      PIC X(02).
001340         88  DETAIL-OK         VALUE '00'.
001350     05  WS-EOF-SWITCH         PIC X(01).
001360         88  END-OF-FILE       VALUE 'Y'.
001370     05  WS-POLLUTANT-SWITCH   PIC X(01).
001380         88  POLLUTANT-WANTED       VALUE 'Y'.
001390         88  POLLUTANT-NOT-WANTED   VALUE 'N'.
001400 01  WS-STATUS-DUMP REDEFINES WS-STATUS-AREA.
001410     05  WS-STATUS-DUMP-TEXT   PIC X(09).
001420
001430****************************************************************
001440*        CONSUMPTION-FACTOR TABLE (METHODOLOGY BY DAMAGE)      *
001450*        ROW ORDER -- 1 NO DAMAGE, 2 AFFECTED, 3 MINOR,        *
001460*                      4 MAJOR,    5 DESTROYED                 *
001470****************************************************************
001480
001490 01  CF-HOLDER-VALUES.
001500     05  FILLER  PIC V9(4)  VALUE 0.0000.
001510     05  FILLER  PIC V9(4)  VALUE 0.0000.
001520     05  FILLER  PIC V9(4)  VALUE 0.0000.
001530     05  FILLER  PIC V9(4)  VALUE 0.8000.
001540     05  FILLER  PIC V9(4)  VALUE 0.8000.
001550 01  CF-HOLDER-TABLE REDEFINES CF-HOLDER-VALUES.
001560     05  CF-HOLDER-ENTRY PIC V9(4) OCCURS 5 TIMES.
001570
001580 01  CF-DINS3-VALUES.
001590     05  FILLER  PIC V9(4)  VALUE 0.0000.
001600     05  FILLER  PIC V9(4)  VALUE 0.0000.
001610     05  FILLER  PIC V9(4)  VALUE 0.0000.
001620     05  FILLER  PIC V9(4)  VALUE 0.5000.
001630     05  FILLER  PIC V9(4)  VALUE 0.9500.
001640 01  CF-DINS3-TABLE REDEFINES CF-DINS3-VALUES.
001650     05  CF-DINS3-ENTRY  PIC V9(4) OCCURS 5 TIMES.
001660
001670 01  CF-DINS5-VALUES.
001680     05  FILLER  PIC V9(4)  VALUE 0.0000.
001690     05  FILLER  PIC V9(4)  VALUE 0.0500.
001700     05  FILLER  PIC V9(4)  VALUE 0.1750.
001710     05  FILLER  PIC V9(4)  VALUE 0.3800.
001720     05  FILLER  PIC V9(4)  VALUE 0.7550.
001730 01  CF-DINS5-TABLE REDEFINES CF-DINS5-VALUES.
001740     05  CF-DINS5-ENTRY  PIC V9(4) OCCURS 5 TIMES.
001750
001760 01  CF-CARB-VALUES.
001770     05  FILLER  PIC V9(4)  VALUE 0.0000.
001780     05  FILLER  PIC V9(4)  VALUE 0.0700.
001790     05  FILLER  PIC V9(4)  VALUE 0.0700.
001800     05  FILLER  PIC V9(4)  VALUE 0.0700.
001810     05  FILLER  PIC V9(4)  VALUE 0.0700.
001820 01  CF-CARB-TABLE REDEFINES CF-CARB-VALUES.
001830     05  CF-CARB-ENTRY   PIC V9(4) OCCURS 5 TIMES.
001840
001850****************************************************************
001860*                    FRAME/CONTENTS/EF WORK AREA                *
001870****************************************************************
001880
001890 01  WS-FACTOR-AREA.
001900     05  WS-FRAME-FACTOR       PIC 9(03)V9(02) COMP-3 VALUE 0.
001910     05  WS-CONTENTS-FACTOR    PIC 9(03)V9(03) COMP-3 VALUE 0.
001920 77  WS-DAMAGE-INDEX           PIC 9(01) COMP-3 VALUE 0.
001930 77  WS-EF-FACTOR              PIC 9(01)V9(04) COMP-3 VALUE 0.
001940
001950****************************************************************
001960*                    WORK COUNTERS                              *
001970****************************************************************
001980
001990 01  WS-WORK-COUNTERS.
002000     05  WS-STRUCT-READ-CNTR   PIC 9(07) COMP-3 VALUE 0.
002010     05  WS-DETAIL-WRTN-CNTR   PIC 9(07) COMP-3 VALUE 0.
002020     05  WS-FACTOR-SUB         PIC 9(02) COMP-3 VALUE 0.
002030     05  WS-POL-SUB            PIC 9(01) COMP-3 VALUE 0.
002040 01  WS-COUNTERS-DUMP REDEFINES WS-WORK-COUNTERS.
002050     05  WS-COUNTERS-DUMP-TEXT PIC X(16).
002060
002070 01  PARM-CARD.
002080     COPY SWPPARM.
002090
002100 01  BS-STRUCTURE-RECORD-WS.
002110     COPY SWPBSDB.
002120
002130 01  DE-DETAIL-RECORD-WS.
002140     COPY SWPDETL.
002150
002160 01  EF-FACTOR-RECORD-WS.
002170     COPY SWPEFAC.
002180
002190 LINKAGE SECTION.
002200
002210 PROCEDURE DIVISION.
002220
002230 0000-MAINLINE.
002240     PERFORM 1000-INITIALIZATION
002250         THRU 1099-INITIALIZATION-EXIT
002260     PERFORM 2000-MAIN-PROCESS
002270         THRU 2099-MAIN-PROCESS-EXIT
002280         UNTIL END-OF-FILE
002290     PERFORM 3000-TERMINATION
002300         THRU 3099-TERMINATION-EXIT
002310     GOBACK.
002320
002330****************************************************************
002340*                     1000-INITIALIZATION                      *
002350****************************************************************
002360
002370 1000-INITIALIZATION.
002380     MOVE SPACES TO WS-EOF-SWITCH.
002390     PERFORM 1100-OPEN-FILES
002400         THRU 1199-OPEN-FILES-EXIT.
002410     PERFORM 1200-LOAD-FACTOR-TABLE
002420         THRU 1299-LOAD-FACTOR-TABLE-EXIT.
002430 1099-INITIALIZATION-EXIT.
002440     EXIT.
002450
002460 1100-OPEN-FILES.
002470     OPEN INPUT  PARM-FILE.
002480     IF NOT PARM-OK
002490         DISPLAY 'SWPECALC - OPEN FAILED ON PARMOUT '
002500                 WS-PARM-STATUS
002510         GO TO 9990-ABEND
002520     END-IF
002530     READ PARM-FILE INTO PARM-CARD
002540         AT END
002550             DISPLAY 'SWPECALC - PARMOUT IS EMPTY'
002560             GO TO 9990-ABEND
002570     END-READ
002580     CLOSE PARM-FILE.
002590     OPEN INPUT  EFACT-FILE.
002600     IF NOT EFACT-OK
002610         DISPLAY 'SWPECALC - OPEN FAILED ON EFACTIN '
002620                 WS-EFACT-STATUS
002630         GO TO 9990-ABEND
002640     END-IF
002650     OPEN INPUT  BSDB-SEL-FILE.
002660     IF NOT BSDBSEL-OK
002670         DISPLAY 'SWPECALC - OPEN FAILED ON BSDBSEL '
002680                 WS-BSDBSEL-STATUS
002690         GO TO 9990-ABEND
002700     END-IF
002710     OPEN OUTPUT DETAIL-FILE.
002720     IF NOT DETAIL-OK
002730         DISPLAY 'SWPECALC - OPEN FAILED ON DETLOUT '
002740                 WS-DETAIL-STATUS
002750         GO TO 9990-ABEND
002760     END-IF.
002770 1199-OPEN-FILES-EXIT.
002780     EXIT.
002790
002800*    READS EFACTIN AND KEEPS ONLY THE ROWS FOR THE REQUESTED
002810*    POLLUTANT LIST (OR EVERY ROW WITH A STRUCTURE FACTOR WHEN
002820*    POLLUTANTS = ALL) INTO EF-FACTOR-TABLE FOR LOOKUP LATER.
002830 1200-LOAD-FACTOR-TABLE.
002840     MOVE 0 TO EF-TABLE-COUNT.
002850 1210-READ-FACTOR-ROW.
002860     READ EFACT-FILE INTO EF-FACTOR-RECORD-WS
002870         AT END
002880             GO TO 1299-LOAD-FACTOR-TABLE-EXIT
002890     END-READ
002900     IF NOT EFACT-OK
002910        AND NOT EFACT-EOF
002920         DISPLAY 'SWPECALC - READ FAILED ON EFACTIN '
002930                 WS-EFACT-STATUS
002940         GO TO 9990-ABEND
002950     END-IF
002960     IF EF-STRUCTURE-ABSENT
002970         GO TO 1210-READ-FACTOR-ROW
002980     END-IF
002990     SET POLLUTANT-NOT-WANTED TO TRUE
003000     IF PC-POLLUTANT-IS-ALL
003010         SET POLLUTANT-WANTED TO TRUE
003020     ELSE
003030         PERFORM 1220-SCAN-REQUESTED-LIST
003040             THRU 1229-SCAN-REQUESTED-LIST-EXIT
003050             VARYING WS-POL-SUB FROM 1 BY 1
003060             UNTIL WS-POL-SUB > PC-POLLUTANT-COUNT
003070     END-IF
003080     IF POLLUTANT-WANTED
003090         ADD 1 TO EF-TABLE-COUNT
003100         IF EF-TABLE-COUNT > 20
003110             DISPLAY 'SWPECALC - EMISSION-FACTOR TABLE FULL'
003120             GO TO 9990-ABEND
003130         END-IF
003140         MOVE EF-POLLUTANT-CODE
003150                     TO EF-TAB-POLLUTANT (EF-TABLE-COUNT)
003160         MOVE EF-STRUCTURE-PRESENT-SW
003170                     TO EF-TAB-STRUCT-SW (EF-TABLE-COUNT)
003180         MOVE EF-STRUCTURE-GKG
003190                     TO EF-TAB-STRUCT-GKG (EF-TABLE-COUNT)
003200         MOVE EF-VEHICLE-PRESENT-SW
003210                     TO EF-TAB-VEH-SW (EF-TABLE-COUNT)
003220         MOVE EF-VEHICLE-GKG
003230                     TO EF-TAB-VEH-GKG (EF-TABLE-COUNT)
003240     END-IF
003250     GO TO 1210-READ-FACTOR-ROW.
003260 1220-SCAN-REQUESTED-LIST.
003270     IF EF-POLLUTANT-CODE = PC-POLLUTANT-CODE (WS-POL-SUB)
003280         SET POLLUTANT-WANTED TO TRUE
003290     END-IF.
003300 1229-SCAN-REQUESTED-LIST-EXIT.
003310     EXIT.
003320 1299-LOAD-FACTOR-TABLE-EXIT.
003330     EXIT.
003340
003350****************************************************************
003360*                    2000-MAIN-PROCESS                         *
003370****************************************************************
003380
003390 2000-MAIN-PROCESS.
003400     PERFORM 2100-READ-STRUCTURE
003410         THRU 2199-READ-STRUCTURE-EXIT
003420     IF NOT END-OF-FILE
003430         PERFORM 2200-PROCESS-STRUCTURE
003440             THRU 2299-PROCESS-STRUCTURE-EXIT
003450     END-IF.
003460 2099-MAIN-PROCESS-EXIT.
003470     EXIT.
003480
003490 2100-READ-STRUCTURE.
003500     READ BSDB-SEL-FILE INTO BS-STRUCTURE-RECORD-WS
003510         AT END
003520             SET END-OF-FILE TO TRUE
003530     END-READ
003540     IF NOT END-OF-FILE
003550         ADD 1 TO WS-STRUCT-READ-CNTR
003560         IF NOT BSDBSEL-OK
003570             DISPLAY 'SWPECALC - READ FAILED ON BSDBSEL '
003580                     WS-BSDBSEL-STATUS
003590             GO TO 9990-ABEND
003600         END-IF
003610     END-IF.
003620 2199-READ-STRUCTURE-EXIT.
003630     EXIT.
003640
003650*    ASSIGNS THE CONSUMPTION, FRAME AND CONTENTS FACTORS FOR
003660*    ONE STRUCTURE, COMPUTES EACH SELECTED POLLUTANT'S TONS
003670*    AND WRITES ONE DETAIL RECORD.
003680 2200-PROCESS-STRUCTURE.
003690     PERFORM 2210-ASSIGN-CONSUMPTION-FACTOR
003700         THRU 2219-ASSIGN-CONSUMPTION-FACTOR-EXIT.
003710     PERFORM 2220-ASSIGN-FRAME-FACTOR
003720         THRU 2229-ASSIGN-FRAME-FACTOR-EXIT.
003730     PERFORM 2230-ASSIGN-CONTENTS-FACTOR
003740         THRU 2239-ASSIGN-CONTENTS-FACTOR-EXIT.
003750     PERFORM 2240-BUILD-DETAIL-RECORD
003760         THRU 2249-BUILD-DETAIL-RECORD-EXIT.
003770     PERFORM 2250-COMPUTE-POLLUTANT-TONS
003780         THRU 2259-COMPUTE-POLLUTANT-TONS-EXIT
003790         VARYING WS-FACTOR-SUB FROM 1 BY 1
003800         UNTIL WS-FACTOR-SUB > DE-POLLUTANT-COUNT.
003810     PERFORM 2260-WRITE-DETAIL-RECORD
003820         THRU 2269-WRITE-DETAIL-RECORD-EXIT.
003830 2299-PROCESS-STRUCTURE-EXIT.
003840     EXIT.
003850
003860*    DAMAGE-CLASS ROW NUMBER FIRST, THEN THE METHODOLOGY
003870*    COLUMN.  METHODOLOGY NAME IS COMPARED CASE-INSENSITIVE BY
003880*    SWPDRIVR BEFORE THE CARD EVER REACHES THIS STEP.
003890 2210-ASSIGN-CONSUMPTION-FACTOR.
003900     EVALUATE TRUE
003910         WHEN BS-DMG-NO-DAMAGE
003920             MOVE 1 TO WS-DAMAGE-INDEX
003930         WHEN BS-DMG-AFFECTED
003940             MOVE 2 TO WS-DAMAGE-INDEX
003950         WHEN BS-DMG-MINOR
003960             MOVE 3 TO WS-DAMAGE-INDEX
003970         WHEN BS-DMG-MAJOR
003980             MOVE 4 TO WS-DAMAGE-INDEX
003990         WHEN BS-DMG-DESTROYED
004000             MOVE 5 TO WS-DAMAGE-INDEX
004010         WHEN OTHER
004020             MOVE 0 TO WS-DAMAGE-INDEX
004030     END-EVALUATE
004040     IF WS-DAMAGE-INDEX = 0
004050         MOVE 0 TO DE-CONSUMPTION-FACTOR
004060     ELSE
004070         EVALUATE TRUE
004080             WHEN PC-METH-HOLDER
004090                 MOVE CF-HOLDER-ENTRY (WS-DAMAGE-INDEX)
004100                                       TO DE-CONSUMPTION-FACTOR
004110             WHEN PC-METH-DINS5
004120                 MOVE CF-DINS5-ENTRY (WS-DAMAGE-INDEX)
004130                                       TO DE-CONSUMPTION-FACTOR
004140             WHEN PC-METH-CARB
004150                 MOVE CF-CARB-ENTRY (WS-DAMAGE-INDEX)
004160                                       TO DE-CONSUMPTION-FACTOR
004170             WHEN OTHER
004180                 MOVE CF-DINS3-ENTRY (WS-DAMAGE-INDEX)
004190                                       TO DE-CONSUMPTION-FACTOR
004200         END-EVALUATE
004210     END-IF.
004220 2219-ASSIGN-CONSUMPTION-FACTOR-EXIT.
004230     EXIT.
004240
004250 2220-ASSIGN-FRAME-FACTOR.
004260     EVALUATE TRUE
004270         WHEN PC-FRAME-CARB
004280             MOVE 13.34 TO WS-FRAME-FACTOR
004290         WHEN PC-FRAME-USER
004300             MOVE PC-FRAME-USER-VALUE TO WS-FRAME-FACTOR
004310         WHEN OTHER
004320             MOVE 31.07 TO WS-FRAME-FACTOR
004330     END-EVALUATE
004340     MOVE WS-FRAME-FACTOR TO DE-FRAME-FACTOR.
004350 2229-ASSIGN-FRAME-FACTOR-EXIT.
004360     EXIT.
004370
004380*    CARB CONTENTS-FACTOR TAKES A HIGHER RATE FOR COMMERCIAL,
004390*    SCHOOL AND HIGH-POTENTIAL CATEGORY CODES.
004400 2230-ASSIGN-CONTENTS-FACTOR.
004410     EVALUATE TRUE
004420         WHEN PC-CONTENTS-CARB
004430             IF BS-CAT-COMMERCIAL OR BS-CAT-SCHOOL
004440                OR BS-CAT-HIGH-POTENTIAL
004450                 MOVE 8.636 TO WS-CONTENTS-FACTOR
004460             ELSE
004470                 MOVE 7.909 TO WS-CONTENTS-FACTOR
004480             END-IF
004490         WHEN PC-CONTENTS-USER
004500             MOVE PC-CONTENTS-USER-VALUE TO WS-CONTENTS-FACTOR
004510         WHEN OTHER
004520             MOVE 5.87 TO WS-CONTENTS-FACTOR
004530     END-EVALUATE
004540     MOVE WS-CONTENTS-FACTOR TO DE-CONTENTS-FACTOR.
004550 2239-ASSIGN-CONTENTS-FACTOR-EXIT.
004560     EXIT.
004570
004580*    COPIES THE BSDB FIELDS FORWARD AND CLEARS THE POLLUTANT
004590*    TABLE BEFORE THE TONS-PER-POLLUTANT LOOP FILLS IT IN.
004600 2240-BUILD-DETAIL-RECORD.
004610     MOVE SPACES              TO DE-DETAIL-RECORD-WS
004620     MOVE BS-INCIDENT-NAME     TO DE-INCIDENT-NAME
004630     MOVE BS-INCIDENT-NUMBER   TO DE-INCIDENT-NUMBER
004640     MOVE BS-START-DATE        TO DE-START-DATE
004650     MOVE BS-GLOBAL-ID         TO DE-GLOBAL-ID
004660     MOVE BS-DAMAGE-CLASS      TO DE-DAMAGE-CLASS
004670     MOVE BS-STRUCTURE-TYPE    TO DE-STRUCTURE-TYPE
004680     MOVE BS-STRUCTURE-CATEGORY TO DE-STRUCTURE-CATEGORY
004690     MOVE BS-CATEGORY-CODE     TO DE-CATEGORY-CODE
004700     MOVE BS-SQUARE-FOOTAGE    TO DE-SQUARE-FOOTAGE
004710     MOVE BS-SQFT-SOURCE       TO DE-SQFT-SOURCE
004720     MOVE BS-COUNTY-NAME       TO DE-COUNTY-NAME
004730     MOVE BS-AIR-BASIN-NAME    TO DE-AIR-BASIN-NAME
004740     MOVE BS-AIR-DISTRICT-NAME TO DE-AIR-DISTRICT-NAME
004750     MOVE BS-COABDIS-CODE      TO DE-COABDIS-CODE
004760     MOVE EF-TABLE-COUNT       TO DE-POLLUTANT-COUNT
004770     IF EF-TABLE-COUNT > 5
004780         MOVE 5 TO DE-POLLUTANT-COUNT
004790     END-IF.
004800 2249-BUILD-DETAIL-RECORD-EXIT.
004810     EXIT.
004820
004830*    ONE PASS PER FACTOR-TABLE ROW.  EF IS THE TABLE'S
004840*    STRUCTURE-GKG DOUBLED (GRAMS-PER-KG TO POUNDS-PER-TON).  THE
004850*    MASS/POUNDS/TONS CHAIN IS ONE EXPRESSION, ROUNDED ONLY ONCE
004860*    AT THE FINAL TONS FIGURE, SO THE TWO /2000 STEPS DO NOT
004870*    LOSE PRECISION AHEAD OF THE LAST MULTIPLY.
004880 2250-COMPUTE-POLLUTANT-TONS.
004890     MOVE EF-TAB-POLLUTANT (WS-FACTOR-SUB)
004900                            TO DE-POL-CODE (WS-FACTOR-SUB)
004910     COMPUTE WS-EF-FACTOR ROUNDED =
004920             EF-TAB-STRUCT-GKG (WS-FACTOR-SUB) * 2
004930     COMPUTE DE-POL-TONS (WS-FACTOR-SUB) ROUNDED =
004940             ((BS-SQUARE-FOOTAGE * WS-FRAME-FACTOR
004950               + BS-SQUARE-FOOTAGE * WS-CONTENTS-FACTOR) / 2000
004960                 * DE-CONSUMPTION-FACTOR * WS-EF-FACTOR) / 2000.
004970 2259-COMPUTE-POLLUTANT-TONS-EXIT.
004980     EXIT.
004990
005000 2260-WRITE-DETAIL-RECORD.
005010     WRITE DETAIL-REC FROM DE-DETAIL-RECORD-WS.
005020     IF NOT DETAIL-OK
005030         DISPLAY 'SWPECALC - WRITE FAILED ON DETLOUT '
005040                 WS-DETAIL-STATUS
005050         GO TO 9990-ABEND
005060     END-IF
005070     ADD 1 TO WS-DETAIL-WRTN-CNTR.
005080 2269-WRITE-DETAIL-RECORD-EXIT.
005090     EXIT.
005100
005110****************************************************************
005120*                       3000-TERMINATION                        *
005130****************************************************************
005140
005150 3000-TERMINATION.
005160     CLOSE EFACT-FILE BSDB-SEL-FILE DETAIL-FILE.
005170     DISPLAY 'SWPECALC - STRUCTURES READ:   ' WS-STRUCT-READ-CNTR.
005180     DISPLAY 'SWPECALC - DETAIL RECS WRTN: ' WS-DETAIL-WRTN-CNTR.
005190     DISPLAY 'SWPECALC - FACTOR TABLE ROWS:  ' EF-TABLE-COUNT.
005200 3099-TERMINATION-EXIT.
005210     EXIT.
005220
005230 9990-ABEND.
005240     DISPLAY 'SWPECALC - STATUS DUMP  ' WS-STATUS-DUMP-TEXT.
005250     DISPLAY 'SWPECALC - COUNTER DUMP ' WS-COUNTERS-DUMP-TEXT.
005260     MOVE 16 TO RETURN-CODE.
005270     CLOSE PARM-FILE EFACT-FILE BSDB-SEL-FILE DETAIL-FILE.
005280     STOP RUN.

000100****************************************************************
000110*                                                              *
000120*    SWPEFAC  --  POLLUTANT EMISSION-FACTOR TABLE RECORD       *
000130*                                                              *
000140*    ONE OCCURRENCE PER POLLUTANT.  GRAMS EMITTED PER KG OF    *
000150*    MATERIAL CONSUMED, SEPARATELY FOR STRUCTURE FIRES AND     *
000160*    VEHICLE FIRES.  EITHER FACTOR MAY BE ABSENT FOR A GIVEN   *
000170*    POLLUTANT -- THE PRESENT-SWITCH BYTES CARRY THAT SINCE A  *
000180*    ZONED NUMERIC FIELD CANNOT REPRESENT "NO VALUE".          *
000190*                                                              *
000200*----------------------------------------------------------------*
000210* CHANGE LOG                                                    *
000220*----------------------------------------------------------------*
000230* 1986-05-02 RTC  SWP-0004  ORIGINAL EMISSION-FACTOR LAYOUT     *
000240* 1989-08-17 RTC  WO-0142   ADDED STRUCTURE-PRESENT-SW BYTE     *
000250* 1992-02-25 GHT  WO-0185   REWIDENED GKG FIELDS TO 4 DECIMALS  *
000260* 1994-11-02 GHT  WO-0203   WIDENED EF-FACTOR-TABLE TO 15 ROWS  *
000270* 2001-02-19 MKL  SWP-0058  ADDED VEHICLE-GKG FOR VEHICLE-CALC  *
000280* 2005-10-04 JLW  SWP-0102  ADDED EF-TAB-VEH-OK 88-LEVEL        *
000290* 2007-03-19 JLW  SWP-0103  WIDENED EF-FACTOR-TABLE TO 20 ROWS  *
000300*----------------------------------------------------------------*
000310*
000320 01  EF-FACTOR-RECORD.
000330     05  EF-POLLUTANT-CODE          PIC X(10).
000340     05  EF-STRUCTURE-PRESENT-SW    PIC X(01).
000350         88  EF-STRUCTURE-PRESENT   VALUE 'Y'.
000360         88  EF-STRUCTURE-ABSENT    VALUE 'N'.
000370     05  EF-STRUCTURE-GKG           PIC 9(04)V9(04).
000380     05  EF-VEHICLE-PRESENT-SW      PIC X(01).
000390         88  EF-VEHICLE-PRESENT     VALUE 'Y'.
000400         88  EF-VEHICLE-ABSENT      VALUE 'N'.
000410     05  EF-VEHICLE-GKG             PIC 9(04)V9(04).
000420     05  FILLER                     PIC X(10).
000430*
000440*----------------------------------------------------------------*
000450* IN-MEMORY FACTOR TABLE -- LOADED ONCE BY SWPECALC/SWPVEHCL     *
000460* FROM EFACTIN AND SEARCHED BY POLLUTANT CODE.                  *
000470*----------------------------------------------------------------*
000480*
000490 01  EF-FACTOR-TABLE.
000500     05  EF-TABLE-ENTRY  OCCURS 20 TIMES
000510                         INDEXED BY EF-TAB-IDX.
000520         10  EF-TAB-POLLUTANT       PIC X(10).
000530         10  EF-TAB-STRUCT-SW       PIC X(01).
000540             88  EF-TAB-STRUCT-OK   VALUE 'Y'.
000550         10  EF-TAB-STRUCT-GKG      PIC 9(04)V9(04).
000560         10  EF-TAB-VEH-SW          PIC X(01).
000570             88  EF-TAB-VEH-OK      VALUE 'Y'.
000580         10  EF-TAB-VEH-GKG         PIC 9(04)V9(04).
000590     05  EF-TABLE-COUNT             PIC 9(04) COMP.

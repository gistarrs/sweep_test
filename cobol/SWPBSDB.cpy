000100****************************************************************
000110*                                                              *
000120*    SWPBSDB  --  BURNED STRUCTURE DATABASE (BSDB) RECORD      *
000130*                                                              *
000140*    ONE OCCURRENCE PER STRUCTURE (OR ASSOCIATED PARCEL)       *
000150*    DAMAGED OR DESTROYED BY A WILDFIRE INCIDENT.  CARRIES     *
000160*    THE INCIDENT, DATE, DAMAGE CLASSIFICATION, SIZE AND       *
000170*    LOCATION CODES USED BY THE FILTER AND EMISSIONS STEPS.    *
000180*                                                              *
000190*    USED AS BOTH THE RAW BSDB INPUT LAYOUT (BSDBIN) AND THE   *
000200*    FILTERED-STRUCTURES WORK FILE LAYOUT (BSDBSEL).           *
000210*                                                              *
000220*----------------------------------------------------------------*
000230* CHANGE LOG                                                *
000240*----------------------------------------------------------------*
000250* 1986-04-11 RTC  SWP-0002  ORIGINAL BSDB EXTRACT LAYOUT    *
000260* 1989-02-06 RTC  WO-0128   WIDENED BS-SQUARE-FOOTAGE TO 7 DIGS  *
000270* 1992-07-21 GHT  WO-0178   ADDED BS-CATEGORY-CODE 88-LEVELS *
000280* 1998-11-30 DJH  SWP-0031  ADDED AIR-BASIN/DISTRICT CODES  *
000290*                           CODES FOR CARB EMISSIONS ROLL-UP     *
000300* 2005-10-04 JLW  SWP-0100  ADDED BS-CAT-HIGH-POTENTIAL 88-LEVEL *
000310* 2007-03-19 JLW  SWP-0101  WIDENED FILLER PAD FOR FUTURE FIELD  *
000320*----------------------------------------------------------------*
000330*
000340 01  BS-STRUCTURE-RECORD.
000350     05  BS-INCIDENT-NAME          PIC X(30).
000360     05  BS-INCIDENT-NUMBER        PIC X(15).
000370     05  BS-START-DATE             PIC 9(08).
000380     05  BS-START-DATE-R REDEFINES BS-START-DATE.
000390         10  BS-START-CCYY         PIC 9(04).
000400         10  BS-START-MM           PIC 9(02).
000410         10  BS-START-DD           PIC 9(02).
000420     05  BS-GLOBAL-ID              PIC X(20).
000430     05  BS-DAMAGE-CLASS           PIC X(20).
000440         88  BS-DMG-NO-DAMAGE      VALUE 'NO DAMAGE'.
000450         88  BS-DMG-AFFECTED       VALUE 'AFFECTED (1-9%)'.
000460         88  BS-DMG-MINOR          VALUE 'MINOR (10-25%)'.
000470         88  BS-DMG-MAJOR          VALUE 'MAJOR (26-50%)'.
000480         88  BS-DMG-DESTROYED      VALUE 'DESTROYED (>50%)'.
000490     05  BS-STRUCTURE-TYPE         PIC X(30).
000500     05  BS-STRUCTURE-CATEGORY     PIC X(30).
000510     05  BS-CATEGORY-CODE          PIC X(06).
000520         88  BS-CAT-SINGLE-FAM     VALUE 'SFSS' 'SFMS'.
000530         88  BS-CAT-MULTI-FAM      VALUE 'MFSS' 'MFMS'.
000540         88  BS-CAT-MOBILE         VALUE 'MOB'.
000550         88  BS-CAT-MOTOR-VEHICLE  VALUE 'MOTOR'.
000560         88  BS-CAT-COMMERCIAL     VALUE 'COMMS' 'COMSS'.
000570         88  BS-CAT-SCHOOL         VALUE 'SCH'.
000580         88  BS-CAT-HIGH-POTENTIAL VALUE 'HP'.
000590     05  BS-SQUARE-FOOTAGE         PIC 9(07).
000600     05  BS-SQFT-SOURCE            PIC X(10).
000610     05  BS-COUNTY-NAME            PIC X(20).
000620     05  BS-AIR-BASIN-NAME         PIC X(25).
000630     05  BS-AIR-DISTRICT-NAME      PIC X(30).
000640     05  BS-COABDIS-CODE           PIC 9(05).
000650     05  FILLER                    PIC X(20).

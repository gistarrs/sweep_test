000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    SWPAGGRT.
000130 AUTHOR.        R T CALLOWAY.
000140 INSTALLATION.  AIR RESOURCES SUPPORT -- BATCH SYSTEMS.
000150 DATE-WRITTEN.  07/19/1986.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180
000190****************************************************************
000200*                                                              *
000210*A   ABSTRACT..                                                *
000220*  SWPAGGRT IS THE AGGREGATE-REPORT STEP OF THE SWEEP RUN.  IT *
000230*  SORTS THE DETAIL EMISSIONS FILE (DETLOUT) ON THE OPERATOR'S *
000240*  REQUESTED GROUPING KEYS -- ALWAYS IN THE CANONICAL ORDER    *
000250*  AIR BASIN, AIR DISTRICT, COUNTY, COABDIS, YEAR, MONTH,      *
000260*  INCIDENT -- AND TOTALS EACH GROUP'S PER-POLLUTANT TONS.     *
000270*  A GROUP WITH NO DAMAGED STRUCTURES IS DROPPED FROM THE      *
000280*  OUTPUT.  A KEY NOT REQUESTED FOR THIS RUN IS CARRIED AS     *
000290*  SPACES/ZERO ON EVERY SORT RECORD SO THE COMPARE COLLAPSES   *
000300*  THAT COLUMN TO A SINGLE GROUP.                              *
000310*                                                              *
000320*J   JCL..                                                      *
000330*                                                               *
000340* //SWPAGGRT EXEC PGM=SWPAGGRT                                 *
000350* //SYSOUT   DD SYSOUT=*                                       *
000360* //SORTWK1  DD UNIT=SYSDA,SPACE=(CYL,(5,5))                   *
000370* //PARMOUT  DD DSN=&&SWPPARM,DISP=SHR                         *
000380* //DETLOUT  DD DSN=&&SWPDETL,DISP=SHR                         *
000390* //AGGROUT  DD DSN=&&SWPAGGR,DISP=(,PASS),                    *
000400* //            UNIT=SYSDA,SPACE=(TRK,(5,5),RLSE)              *
000410*                                                               *
000420*P   ENTRY PARAMETERS..                                        *
000430*     NONE.                                                    *
000440*                                                               *
000450*E   ERRORS DETECTED BY THIS ELEMENT..                         *
000460*     I/O ERROR ON PARMOUT, DETLOUT OR AGGROUT                 *
000470*                                                               *
000480*C   ELEMENTS INVOKED BY THIS ELEMENT..                        *
000490*     NONE.                                                    *
000500*                                                               *
000510*----------------------------------------------------------------*
000520* CHANGE LOG                                                     *
000530*----------------------------------------------------------------*
000540* 1986-07-19 RTC  SWP-0009  NEW PROGRAM                          *
000550* 1990-01-22 RTC  WO-0149   ADDED AGGR-STATUS FILE-STATUS CHECK  *
000560* 1993-06-30 GHT  WO-0193   REPACKED GROUP TOTALS AS COMP-3      *
000570* 1997-06-05 RTC  SWP-0013  ADDED CARB CATEGORY SPLIT UPSTREAM   *
000580* 1998-12-14 DJH  SWP-0036  Y2K -- 4-DIGIT YEAR KEY              *
000590* 2001-02-19 MKL  SWP-0059  ADDED AIR-DISTRICT-ID AGGREGATE KEY  *
000600* 2003-09-08 MKL  SWP-0073  WIDENED POLLUTANT TABLE TO 5 SLOTS   *
000610* 2005-10-04 JLW  SWP-0090  ADDED FIRST-GROUP SWITCH RESET CHECK *
000620* 2007-03-19 JLW  SWP-0096  WIDENED GROUP-POL-TOTAL PRECISION    *
000630*----------------------------------------------------------------*
000640
000650 ENVIRONMENT DIVISION.
000660
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM
000700     CLASS ALPHABETIC-UPPER IS "A" THRU "Z".
000710
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT PARM-FILE      ASSIGN TO PARMOUT
000750         ORGANIZATION IS SEQUENTIAL
000760         FILE STATUS IS WS-PARM-STATUS.
000770     SELECT DETAIL-FILE    ASSIGN TO DETLOUT
000780         ORGANIZATION IS SEQUENTIAL
000790         FILE STATUS IS WS-DETAIL-STATUS.
000800     SELECT AGGR-FILE      ASSIGN TO AGGROUT
000810         ORGANIZATION IS SEQUENTIAL
000820         FILE STATUS IS WS-AGGR-STATUS.
000830     SELECT AGGR-SORT-FILE ASSIGN TO SORTWK1.
000840
000850 DATA DIVISION.
000860
000870 FILE SECTION.
000880
000890 FD  PARM-FILE
000900     RECORDING MODE IS F
000910     BLOCK CONTAINS 0 RECORDS.
000920 01  PARM-REC.
000930     COPY SWPPARM.
000940
000950 FD  DETAIL-FILE
000960     RECORDING MODE IS F
000970     BLOCK CONTAINS 0 RECORDS.
000980 01  DETAIL-REC.
000990     COPY SWPDETL.
001000
001010 FD  AGGR-FILE
001020     RECORDING MODE IS F
001030     BLOCK CONTAINS 0 RECORDS.
001040 01  AGGR-REC.
001050     COPY SWPAGGR.
001060
001070 SD  AGGR-SORT-FILE.
001080 01  AS-SORT-RECORD.
001090     05  AS-SORT-KEY-AREA.
001100         10  AS-KEY-AIR-BASIN      PIC X(25).
001110         10  AS-KEY-AIR-DISTRICT   PIC X(30).
001120         10  AS-KEY-COUNTY         PIC X(20).
001130         10  AS-KEY-COABDIS        PIC 9(05).
001140         10  AS-KEY-YEAR           PIC 9(04).
001150         10  AS-KEY-MONTH          PIC 9(02).
001160         10  AS-KEY-INCIDENT       PIC X(30).
001170     05  AS-CONSUMPTION-FACTOR     PIC V9(04).
001180         88  AS-STRUCTURE-DAMAGED  VALUE 0.0001 THRU 1.0000.
001190     05  AS-POLLUTANT-COUNT        PIC 9(01).
001200     05  AS-POLLUTANT-TABLE OCCURS 5 TIMES
001210                            INDEXED BY AS-POL-IDX.
001220         10  AS-POL-CODE           PIC X(10).
001230         10  AS-POL-TONS           PIC 9(07)V9(03).
001240
001250 WORKING-STORAGE SECTION.
001260
001270 01  FILLER PIC X(32) VALUE 'SWPAGGRT WORKING STORAGE BEGINS'.
001280
001290****************************************************************
001300*                     STATUS AND SWITCH AREA                   *
001310****************************************************************
001320
001330 01  WS-STATUS-AREA.
001340     05  WS-PARM-STATUS        PIC X(02).
001350         88  PARM-OK           VALUE '00'.
001360     05  WS-DETAIL-STATUS      PIC X(02).
001370         88  DETAIL-OK         VALUE '00'.
001380     05  WS-AGGR-STATUS        PIC X(02).
001390         88  AGGR-OK           VALUE '00'.
001400     05  WS-DETAIL-EOF-SWITCH  PIC X(01).
001410         88  DETAIL-EOF        VALUE 'Y'.
001420     05  WS-SORT-EOF-SWITCH    PIC X(01).
001430         88  END-OF-SORT       VALUE 'Y'.
001440 01  WS-STATUS-DUMP REDEFINES WS-STATUS-AREA.
001450     05  WS-STATUS-DUMP-TEXT   PIC X(08).
001460 77  WS-FIRST-GROUP-SWITCH             PIC X(01).
001470     88  WS-FIRST-GROUP                VALUE 'Y'.
001480     88  WS-NOT-FIRST-GROUP            VALUE 'N'.
001490
001500****************************************************************
001510*                CONTROL-BREAK KEY WORK AREA                    *
001520****************************************************************
001530
001540 01  WS-PREVIOUS-KEY-AREA.
001550     05  WS-PREV-AIR-BASIN         PIC X(25).
001560     05  WS-PREV-AIR-DISTRICT      PIC X(30).
001570     05  WS-PREV-COUNTY            PIC X(20).
001580     05  WS-PREV-COABDIS           PIC 9(05).
001590     05  WS-PREV-YEAR              PIC 9(04).
001600     05  WS-PREV-MONTH             PIC 9(02).
001610     05  WS-PREV-INCIDENT          PIC X(30).
001620 01  WS-PREVIOUS-KEY-DUMP REDEFINES WS-PREVIOUS-KEY-AREA.
001630     05  WS-PREV-KEY-DUMP-TEXT     PIC X(116).
001640
001650****************************************************************
001660*                  GROUP ACCUMULATOR WORK AREA                  *
001670****************************************************************
001680
001690 01  WS-GROUP-ACCUM-AREA.
001700     05  WS-GROUP-DAMAGED-COUNT       PIC 9(07) COMP-3.
001710     05  WS-GROUP-POLLUTANT-COUNT     PIC 9(01) COMP-3.
001720     05  WS-GROUP-POLLUTANT-TABLE OCCURS 5 TIMES
001730                                  INDEXED BY WS-GRP-POL-IDX.
001740         10  WS-GROUP-POL-CODE        PIC X(10).
001750         10  WS-GROUP-POL-TOTAL       PIC S9(09)V9(03) COMP-3.
001760
001770****************************************************************
001780*                       WORK COUNTERS                            *
001790****************************************************************
001800
001810 01  WS-WORK-COUNTERS.
001820     05  WS-DETAIL-READ-CNTR   PIC 9(07) COMP-3 VALUE 0.
001830     05  WS-GROUP-WRTN-CNTR    PIC 9(07) COMP-3 VALUE 0.
001840     05  WS-GROUP-SUPPR-CNTR   PIC 9(07) COMP-3 VALUE 0.
001850 01  WS-WORK-COUNTERS-DUMP REDEFINES WS-WORK-COUNTERS.
001860     05  WS-COUNTERS-DUMP-TEXT PIC X(21).
001870 77  WS-POL-SUB                        PIC 9(02) COMP-3 VALUE 0.
001880
001890 01  PARM-CARD.
001900     COPY SWPPARM.
001910
001920 01  DE-DETAIL-RECORD-WS.
001930     COPY SWPDETL.
001940
001950 01  AG-AGGREGATE-RECORD-WS.
001960     COPY SWPAGGR.
001970
001980 PROCEDURE DIVISION.
001990
002000 0000-MAINLINE.
002010     PERFORM 1000-INITIALIZATION
002020         THRU 1099-INITIALIZATION-EXIT.
002030     PERFORM 11-OPEN-FILES
002040         THRU 1199-OPEN-FILES-EXIT.
002050     SORT AGGR-SORT-FILE
002060         ON ASCENDING KEY AS-KEY-AIR-BASIN AS-KEY-AIR-DISTRICT
002070                           AS-KEY-COUNTY   AS-KEY-COABDIS
002080                           AS-KEY-YEAR     AS-KEY-MONTH
002090                           AS-KEY-INCIDENT
002100         INPUT PROCEDURE 2000-BUILD-SORT-RECORDS
002110                    THRU 2099-BUILD-SORT-RECORDS-EXIT
002120         OUTPUT PROCEDURE 3000-SUMMARIZE-GROUPS
002130                    THRU 3099-SUMMARIZE-GROUPS-EXIT.
002140     PERFORM 9000-TERMINATION
002150         THRU 9099-TERMINATION-EXIT.
002160     GOBACK.
002170
002180****************************************************************
002190*                     1000-INITIALIZATION                      *
002200****************************************************************
002210
002220 1000-INITIALIZATION.
002230     MOVE LOW-VALUES TO PARM-CARD.
002240     MOVE SPACES     TO WS-DETAIL-EOF-SWITCH.
002250     MOVE SPACES     TO WS-SORT-EOF-SWITCH.
002260     SET WS-FIRST-GROUP TO TRUE.
002270 1099-INITIALIZATION-EXIT.
002280     EXIT.
002290
002300****************************************************************
002310*                       11-OPEN-FILES                          *
002320****************************************************************
002330
002340 11-OPEN-FILES.
002350     OPEN INPUT  PARM-FILE.
002360     IF NOT PARM-OK
002370         DISPLAY 'SWPAGGRT - OPEN FAILED ON PARMOUT '
002380                 WS-PARM-STATUS
002390         GO TO 9990-ABEND
002400     END-IF
002410     READ PARM-FILE INTO PARM-CARD
002420         AT END
002430             DISPLAY 'SWPAGGRT - PARMOUT IS EMPTY'
002440             GO TO 9990-ABEND
002450     END-READ
002460     CLOSE PARM-FILE.
002470     OPEN OUTPUT AGGR-FILE.
002480     IF NOT AGGR-OK
002490         DISPLAY 'SWPAGGRT - OPEN FAILED ON AGGROUT '
002500                 WS-AGGR-STATUS
002510         GO TO 9990-ABEND
002520     END-IF.
002530 1199-OPEN-FILES-EXIT.
002540     EXIT.
002550
002560****************************************************************
002570*     2000 -- SORT INPUT PROCEDURE (BUILDS ONE SORT RECORD     *
002580*              PER DETAIL RECORD, KEYS PER PC-AGG-KEY-TABLE)   *
002590****************************************************************
002600
002610 2000-BUILD-SORT-RECORDS.
002620     OPEN INPUT DETAIL-FILE.
002630     IF NOT DETAIL-OK
002640         DISPLAY 'SWPAGGRT - OPEN FAILED ON DETLOUT '
002650                 WS-DETAIL-STATUS
002660         GO TO 9990-ABEND
002670     END-IF
002680     PERFORM 21-READ-DETAIL-RECORD
002690         THRU 2199-READ-DETAIL-RECORD-EXIT
002700     PERFORM 22-PROCESS-DETAIL-RECORD
002710         THRU 2299-PROCESS-DETAIL-RECORD-EXIT
002720         UNTIL DETAIL-EOF
002730     CLOSE DETAIL-FILE.
002740 2099-BUILD-SORT-RECORDS-EXIT.
002750     EXIT.
002760
002770 21-READ-DETAIL-RECORD.
002780     READ DETAIL-FILE INTO DE-DETAIL-RECORD-WS
002790         AT END
002800             SET DETAIL-EOF TO TRUE
002810     END-READ.
002820     IF NOT DETAIL-EOF
002830        AND NOT DETAIL-OK
002840         DISPLAY 'SWPAGGRT - READ FAILED ON DETLOUT '
002850                 WS-DETAIL-STATUS
002860         GO TO 9990-ABEND
002870     END-IF.
002880 2199-READ-DETAIL-RECORD-EXIT.
002890     EXIT.
002900
002910 22-PROCESS-DETAIL-RECORD.
002920     PERFORM 221-MAP-AGGREGATE-KEYS
002930         THRU 2219-MAP-AGGREGATE-KEYS-EXIT.
002940     MOVE DE-CONSUMPTION-FACTOR TO AS-CONSUMPTION-FACTOR.
002950     MOVE DE-POLLUTANT-COUNT    TO AS-POLLUTANT-COUNT.
002960     PERFORM 223-COPY-POLLUTANT-ROW
002970         THRU 2239-COPY-POLLUTANT-ROW-EXIT
002980         VARYING WS-POL-SUB FROM 1 BY 1
002990         UNTIL WS-POL-SUB > AS-POLLUTANT-COUNT.
003000     RELEASE AS-SORT-RECORD.
003010     ADD 1 TO WS-DETAIL-READ-CNTR.
003020     PERFORM 21-READ-DETAIL-RECORD
003030         THRU 2199-READ-DETAIL-RECORD-EXIT.
003040 2299-PROCESS-DETAIL-RECORD-EXIT.
003050     EXIT.
003060
003070*    A KEY OMITTED FROM THIS RUN'S PC-AGG-KEY-TABLE IS LEFT
003080*    SPACES/ZERO SO EVERY DETAIL RECORD COLLAPSES INTO ONE
003090*    GROUP ON THAT COLUMN.
003100 221-MAP-AGGREGATE-KEYS.
003110     MOVE SPACES TO AS-KEY-AIR-BASIN
003120                     AS-KEY-AIR-DISTRICT
003130                     AS-KEY-COUNTY
003140                     AS-KEY-INCIDENT.
003150     MOVE ZERO   TO AS-KEY-COABDIS
003160                     AS-KEY-YEAR
003170                     AS-KEY-MONTH.
003180     PERFORM 222-MAP-ONE-KEY
003190         THRU 2229-MAP-ONE-KEY-EXIT
003200         VARYING PC-AGG-IDX FROM 1 BY 1
003210         UNTIL PC-AGG-IDX > PC-AGG-KEY-COUNT.
003220 2219-MAP-AGGREGATE-KEYS-EXIT.
003230     EXIT.
003240
003250 222-MAP-ONE-KEY.
003260     EVALUATE PC-AGG-KEY-ORDER (PC-AGG-IDX)
003270         WHEN 2
003280             MOVE DE-AIR-BASIN-NAME    TO AS-KEY-AIR-BASIN
003290         WHEN 3
003300             MOVE DE-AIR-DISTRICT-NAME TO AS-KEY-AIR-DISTRICT
003310         WHEN 4
003320             MOVE DE-COUNTY-NAME       TO AS-KEY-COUNTY
003330         WHEN 5
003340             MOVE DE-COABDIS-CODE      TO AS-KEY-COABDIS
003350         WHEN 6
003360             MOVE DE-START-CCYY        TO AS-KEY-YEAR
003370         WHEN 7
003380             MOVE DE-START-MM          TO AS-KEY-MONTH
003390         WHEN 8
003400             MOVE DE-INCIDENT-NAME     TO AS-KEY-INCIDENT
003410         WHEN OTHER
003420             CONTINUE
003430     END-EVALUATE.
003440 2229-MAP-ONE-KEY-EXIT.
003450     EXIT.
003460
003470 223-COPY-POLLUTANT-ROW.
003480     MOVE DE-POL-CODE (WS-POL-SUB)
003490                        TO AS-POL-CODE (WS-POL-SUB).
003500     MOVE DE-POL-TONS (WS-POL-SUB)
003510                        TO AS-POL-TONS (WS-POL-SUB).
003520 2239-COPY-POLLUTANT-ROW-EXIT.
003530     EXIT.
003540
003550****************************************************************
003560*    3000 -- SORT OUTPUT PROCEDURE (CONTROL BREAK AND TOTALS)  *
003570****************************************************************
003580
003590 3000-SUMMARIZE-GROUPS.
003600     PERFORM 31-RETURN-SORT-RECORD
003610         THRU 3199-RETURN-SORT-RECORD-EXIT.
003620     PERFORM 32-SUMMARIZE-ONE-RECORD
003630         THRU 3299-SUMMARIZE-ONE-RECORD-EXIT
003640         UNTIL END-OF-SORT.
003650     IF WS-NOT-FIRST-GROUP
003660         PERFORM 34-WRITE-GROUP-TOTAL
003670             THRU 3499-WRITE-GROUP-TOTAL-EXIT
003680     END-IF.
003690 3099-SUMMARIZE-GROUPS-EXIT.
003700     EXIT.
003710
003720 31-RETURN-SORT-RECORD.
003730     RETURN AGGR-SORT-FILE
003740         AT END
003750             SET END-OF-SORT TO TRUE.
003760 3199-RETURN-SORT-RECORD-EXIT.
003770     EXIT.
003780
003790 32-SUMMARIZE-ONE-RECORD.
003800     IF WS-FIRST-GROUP
003810         PERFORM 33-START-NEW-GROUP
003820             THRU 3399-START-NEW-GROUP-EXIT
003830     ELSE
003840         IF AS-SORT-KEY-AREA NOT = WS-PREVIOUS-KEY-AREA
003850             PERFORM 34-WRITE-GROUP-TOTAL
003860                 THRU 3499-WRITE-GROUP-TOTAL-EXIT
003870             PERFORM 33-START-NEW-GROUP
003880                 THRU 3399-START-NEW-GROUP-EXIT
003890         ELSE
003900             PERFORM 35-ACCUMULATE-GROUP
003910                 THRU 3599-ACCUMULATE-GROUP-EXIT
003920         END-IF
003930     END-IF.
003940     PERFORM 31-RETURN-SORT-RECORD
003950         THRU 3199-RETURN-SORT-RECORD-EXIT.
003960 3299-SUMMARIZE-ONE-RECORD-EXIT.
003970     EXIT.
003980
003990 33-START-NEW-GROUP.
004000     MOVE AS-SORT-KEY-AREA        TO WS-PREVIOUS-KEY-AREA.
004010     INITIALIZE WS-GROUP-ACCUM-AREA.
004020     MOVE AS-POLLUTANT-COUNT      TO WS-GROUP-POLLUTANT-COUNT.
004030     PERFORM 331-COPY-POLLUTANT-CODE
004040         THRU 3319-COPY-POLLUTANT-CODE-EXIT
004050         VARYING WS-POL-SUB FROM 1 BY 1
004060         UNTIL WS-POL-SUB > AS-POLLUTANT-COUNT.
004070     SET WS-NOT-FIRST-GROUP TO TRUE.
004080     PERFORM 35-ACCUMULATE-GROUP
004090         THRU 3599-ACCUMULATE-GROUP-EXIT.
004100 3399-START-NEW-GROUP-EXIT.
004110     EXIT.
004120
004130 331-COPY-POLLUTANT-CODE.
004140     MOVE AS-POL-CODE (WS-POL-SUB)
004150                        TO WS-GROUP-POL-CODE (WS-POL-SUB).
004160 3319-COPY-POLLUTANT-CODE-EXIT.
004170     EXIT.
004180
004190*    DAMAGED-STRUCTURES COUNTS RECORDS WHOSE CONSUMPTION FACTOR
004200*    IS STRICTLY GREATER THAN ZERO.
004210 35-ACCUMULATE-GROUP.
004220     IF AS-STRUCTURE-DAMAGED
004230         ADD 1 TO WS-GROUP-DAMAGED-COUNT
004240     END-IF.
004250     PERFORM 351-ADD-ONE-POLLUTANT
004260         THRU 3519-ADD-ONE-POLLUTANT-EXIT
004270         VARYING WS-POL-SUB FROM 1 BY 1
004280         UNTIL WS-POL-SUB > AS-POLLUTANT-COUNT.
004290 3599-ACCUMULATE-GROUP-EXIT.
004300     EXIT.
004310
004320 351-ADD-ONE-POLLUTANT.
004330     ADD AS-POL-TONS (WS-POL-SUB)
004340           TO WS-GROUP-POL-TOTAL (WS-POL-SUB).
004350 3519-ADD-ONE-POLLUTANT-EXIT.
004360     EXIT.
004370
004380*    A GROUP WITH NO DAMAGED STRUCTURES IS SUPPRESSED ENTIRELY.
004390 34-WRITE-GROUP-TOTAL.
004400     IF WS-GROUP-DAMAGED-COUNT > ZERO
004410         MOVE SPACES TO AG-AGGREGATE-RECORD-WS
004420         MOVE WS-PREV-AIR-BASIN    TO AG-KEY-AIR-BASIN
004430         MOVE WS-PREV-AIR-DISTRICT TO AG-KEY-AIR-DISTRICT
004440         MOVE WS-PREV-COUNTY       TO AG-KEY-COUNTY
004450         MOVE WS-PREV-COABDIS      TO AG-KEY-COABDIS
004460         MOVE WS-PREV-YEAR         TO AG-KEY-YEAR
004470         MOVE WS-PREV-MONTH        TO AG-KEY-MONTH
004480         MOVE WS-PREV-INCIDENT     TO AG-KEY-INCIDENT
004490         MOVE WS-GROUP-POLLUTANT-COUNT
004500                                   TO AG-POLLUTANT-COUNT
004510         PERFORM 341-ROUND-ONE-TOTAL
004520             THRU 3419-ROUND-ONE-TOTAL-EXIT
004530             VARYING WS-POL-SUB FROM 1 BY 1
004540             UNTIL WS-POL-SUB > WS-GROUP-POLLUTANT-COUNT
004550         MOVE WS-GROUP-DAMAGED-COUNT
004560                                   TO AG-DAMAGED-STRUCTURES
004570         WRITE AGGR-REC FROM AG-AGGREGATE-RECORD-WS
004580         IF NOT AGGR-OK
004590             DISPLAY 'SWPAGGRT - WRITE FAILED ON AGGROUT '
004600                     WS-AGGR-STATUS
004610             GO TO 9990-ABEND
004620         END-IF
004630         ADD 1 TO WS-GROUP-WRTN-CNTR
004640     ELSE
004650         ADD 1 TO WS-GROUP-SUPPR-CNTR
004660     END-IF.
004670 3499-WRITE-GROUP-TOTAL-EXIT.
004680     EXIT.
004690
004700 341-ROUND-ONE-TOTAL.
004710     MOVE WS-GROUP-POL-CODE (WS-POL-SUB)
004720                              TO AG-POL-CODE (WS-POL-SUB).
004730     COMPUTE AG-POL-TOTAL-TN (WS-POL-SUB) ROUNDED =
004740             WS-GROUP-POL-TOTAL (WS-POL-SUB).
004750 3419-ROUND-ONE-TOTAL-EXIT.
004760     EXIT.
004770
004780****************************************************************
004790*                       9000-TERMINATION                        *
004800****************************************************************
004810
004820 9000-TERMINATION.
004830     CLOSE AGGR-FILE.
004840     DISPLAY 'SWPAGGRT - DETAIL RECS READ: ' WS-DETAIL-READ-CNTR.
004850     DISPLAY 'SWPAGGRT - GROUPS WRITTEN:   ' WS-GROUP-WRTN-CNTR.
004860     DISPLAY 'SWPAGGRT - GROUPS SUPPRESSED:' WS-GROUP-SUPPR-CNTR.
004870 9099-TERMINATION-EXIT.
004880     EXIT.
004890
004900****************************************************************
004910*                       9990-ABEND                              *
004920****************************************************************
004930
004940 9990-ABEND.
004950     DISPLAY 'SWPAGGRT - STATUS DUMP  ' WS-STATUS-DUMP-TEXT.
004960     DISPLAY 'SWPAGGRT - COUNTER DUMP ' WS-COUNTERS-DUMP-TEXT.
004970     DISPLAY 'SWPAGGRT - KEY DUMP     ' WS-PREV-KEY-DUMP-TEXT.
004980     MOVE 16 TO RETURN-CODE.
004990     CLOSE PARM-FILE DETAIL-FILE AGGR-FILE.
005000     STOP RUN.
005010

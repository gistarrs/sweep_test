000100****************************************************************
000110*                                                              *
000120*    SWPPARM  --  SWEEP RUN CONTROL CARD                       *
000130*                                                              *
000140*    ONE RECORD PER RUN.  SWPDRIVR EDITS AN OPERATOR-SUPPLIED  *
000150*    CONTROL CARD (PARMIN) AND WRITES A VALIDATED, DEFAULTED   *
000160*    COPY (PARMOUT) THAT EVERY DOWNSTREAM STEP OF THE RUN      *
000170*    OPENS AS ITS OWN CONTROL INPUT.                           *
000180*                                                              *
000190*----------------------------------------------------------------*
000200* CHANGE LOG                                                    *
000210*----------------------------------------------------------------*
000220* 1986-04-11 RTC  SWP-0001  ORIGINAL CONTROL CARD LAYOUT        *
000230* 1988-09-30 RTC  WO-0115   ADDED PC-FILTER-VALUE-TABLE OF 10   *
000240* 1991-03-14 GHT  WO-0159   CONVERTED FILTER DATES TO PIC 9(08) *
000250* 1998-08-03 DJH  SWP-0027  ADDED VEHICLE-CALC PARAMETERS       *
000260* 1998-12-14 DJH  SWP-0039  Y2K -- PC-SELECTED-YEAR NOW 4 DIGIT *
000270* 2001-02-19 MKL  SWP-0059  ADDED AIR-DISTRICT-ID AGGREGATE KEY *
000280* 2005-10-04 JLW  SWP-0108  ADDED PC-FACTOR-SOURCE-OTHR 88-LVL  *
000290* 2007-03-19 JLW  SWP-0109  ADDED PC-EDIT-RESULT-SWITCH BYTE    *
000300*----------------------------------------------------------------*
000310*
000320 01  PC-CONTROL-CARD.
000330*
000340*    -------- BSDB-FILTER PARAMETERS --------
000350*
000360     05  PC-DATE-FILTER-SWITCH     PIC X(01).
000370         88  PC-DATE-FILTER-ON     VALUE 'Y'.
000380         88  PC-DATE-FILTER-OFF    VALUE 'N'.
000390     05  PC-FILTER-START-DATE      PIC 9(08).
000400     05  PC-FILTER-END-DATE        PIC 9(08).
000410     05  PC-FILTER-FIELD-NAME      PIC X(15).
000420         88  PC-FILTER-NONE        VALUE SPACES.
000430     05  PC-FILTER-VALUE-COUNT     PIC 9(02).
000440     05  PC-FILTER-VALUE-TABLE OCCURS 10 TIMES
000450                                INDEXED BY PC-FILT-IDX.
000460         10  PC-FILTER-VALUE       PIC X(30).
000470     05  PC-SELECTED-YEAR          PIC 9(04).
000480*
000490*    -------- EMISSIONS-CALC PARAMETERS --------
000500*
000510     05  PC-METHODOLOGY            PIC X(06).
000520         88  PC-METH-HOLDER        VALUE 'HOLDER'.
000530         88  PC-METH-DINS3         VALUE 'DINS3'.
000540         88  PC-METH-DINS5         VALUE 'DINS5'.
000550         88  PC-METH-CARB          VALUE 'CARB'.
000560     05  PC-FRAME-CHOICE           PIC X(06).
000570         88  PC-FRAME-HOLDER       VALUE 'HOLDER'.
000580         88  PC-FRAME-CARB         VALUE 'CARB'.
000590         88  PC-FRAME-USER         VALUE 'USER'.
000600     05  PC-FRAME-USER-VALUE       PIC 9(03)V9(02).
000610     05  PC-CONTENTS-CHOICE        PIC X(06).
000620         88  PC-CONTENTS-HOLDER    VALUE 'HOLDER'.
000630         88  PC-CONTENTS-CARB      VALUE 'CARB'.
000640         88  PC-CONTENTS-USER      VALUE 'USER'.
000650     05  PC-CONTENTS-USER-VALUE    PIC 9(03)V9(02).
000660     05  PC-FACTOR-SOURCE          PIC X(06).
000670         88  PC-FACTOR-SOURCE-CARB VALUE 'CARB'.
000680         88  PC-FACTOR-SOURCE-OTHR VALUE 'OTHER'.
000690     05  PC-POLLUTANT-COUNT        PIC 9(01).
000700     05  PC-POLLUTANT-ALL-SWITCH   PIC X(01).
000710         88  PC-POLLUTANT-IS-ALL   VALUE 'Y'.
000720     05  PC-POLLUTANT-TABLE OCCURS 5 TIMES
000730                            INDEXED BY PC-POL-IDX.
000740         10  PC-POLLUTANT-CODE     PIC X(10).
000750*
000760*    -------- AGGREGATE-REPORT PARAMETERS --------
000770*
000780     05  PC-AGG-KEY-COUNT          PIC 9(01).
000790     05  PC-AGG-KEY-TABLE OCCURS 8 TIMES
000800                         INDEXED BY PC-AGG-IDX.
000810         10  PC-AGG-KEY-NAME       PIC X(15).
000820         10  PC-AGG-KEY-ORDER      PIC 9(01).
000830*
000840*    -------- VEHICLE-CALC PARAMETERS --------
000850*
000860     05  PC-VEHICLE-MODE           PIC X(05).
000870         88  PC-VEHICLE-COUNT-MODE VALUE 'COUNT'.
000880         88  PC-VEHICLE-RATIO-MODE VALUE 'RATIO'.
000890     05  PC-VEHICLE-VALUE          PIC 9(05)V9(02).
000900     05  PC-VEH-POLLUTANT-COUNT    PIC 9(01).
000910     05  PC-VEH-POLLUTANT-ALL-SW   PIC X(01).
000920         88  PC-VEH-POLLUTANT-ALL  VALUE 'Y'.
000930     05  PC-VEH-POLLUTANT-TABLE OCCURS 5 TIMES
000940                                INDEXED BY PC-VPOL-IDX.
000950         10  PC-VEH-POLLUTANT-CODE PIC X(10).
000960*
000970*    -------- REPORT-WRITER PARAMETERS --------
000980*
000990     05  PC-WRITE-REPORTS-SWITCH   PIC X(03).
001000         88  PC-WRITE-REPORTS      VALUE 'YES'.
001010*
001020*    -------- EDIT RESULT (SET BY SWPDRIVR) --------
001030*
001040     05  PC-EDIT-RESULT-SWITCH     PIC X(01).
001050         88  PC-CARD-VALID         VALUE 'Y'.
001060         88  PC-CARD-INVALID       VALUE 'N'.
001070     05  FILLER                    PIC X(20).

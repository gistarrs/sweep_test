000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    SWPDRIVR.
000130 AUTHOR.        R T CALLOWAY.
000140 INSTALLATION.  AIR RESOURCES SUPPORT -- BATCH SYSTEMS.
000150 DATE-WRITTEN.  04/11/1986.
000160 DATE-COMPILED.
000170 SECURITY.      NONE.
000180
000190****************************************************************
000200*                                                              *
000210*A   ABSTRACT..                                                *
000220*  SWPDRIVR IS THE FRONT-END EDIT STEP OF THE SWEEP RUN.  IT   *
000230*  READS THE OPERATOR-SUPPLIED CONTROL CARD (PARMIN), APPLIES  *
000240*  ALL SWEEP DEFAULTS, VALIDATES THE AGGREGATE-FIELD LIST AND  *
000250*  THE FILTER-FIELD NICKNAME, FORCES THE POLLUTANT LIST TO     *
000260*  ALL WHEN THE FACTOR SOURCE IS OTHER, AND WRITES THE EDITED  *
000270*  CARD (PARMOUT) THAT EVERY LATER SWEEP STEP OPENS AS ITS OWN *
000280*  CONTROL INPUT.  AN INVALID CARD ABENDS THE STEP SO THE      *
000290*  REST OF THE RUN NEVER SEES BAD PARAMETERS.                  *
000300*                                                              *
000310*J   JCL..                                                     *
000320*                                                               *
000330* //SWPDRIVR EXEC PGM=SWPDRIVR                                 *
000340* //SYSOUT   DD SYSOUT=*                                       *
000350* //PARMIN   DD DSN=SWEEP.RUN.CONTROL.CARD,DISP=SHR             *
000360* //PARMOUT  DD DSN=&&SWPPARM,DISP=(,PASS),                    *
000370* //            UNIT=SYSDA,SPACE=(TRK,(1,1),RLSE)               *
000380*                                                               *
000390*P   ENTRY PARAMETERS..                                        *
000400*     NONE.                                                    *
000410*                                                               *
000420*E   ERRORS DETECTED BY THIS ELEMENT..                         *
000430*     UNKNOWN AGGREGATE-FIELD NAME                              *
000440*     UNKNOWN FILTER-FIELD NICKNAME                             *
000450*     DATE FILTER ON WITHOUT BOTH DATES SUPPLIED                *
000460*     WILDFIRE-NAME FILTER WITHOUT DATE FILTER OR SELECTED YEAR *
000470*                                                               *
000480*C   ELEMENTS INVOKED BY THIS ELEMENT..                        *
000490*     NONE.                                                     *
000500*                                                               *
000510*----------------------------------------------------------------*
000520* CHANGE LOG                                                     *
000530*----------------------------------------------------------------*
000540* 1986-04-11 RTC  SWP-0001  NEW PROGRAM                          *
000550* 1988-09-30 RTC  WO-0114   ADDED FILE-STATUS CHECKS ON PARM I/O *
000560* 1991-03-14 GHT  WO-0158   CONVERTED CONTROL CARD TO PIC 9 DATE *
000570* 1993-11-08 GHT  WO-0201   REPUNCHED CONTROL CARD FOR NEW FORM  *
000580* 1997-06-02 RTC  SWP-0011  ADDED WILDFIRE-NAME/YEAR EDIT RULE   *
000590* 1998-08-03 DJH  SWP-0027  ADDED VEHICLE-CALC PARM EDITS        *
000600* 1998-12-14 DJH  SWP-0033  Y2K -- 4-DIGIT SELECTED-YEAR/DATES   *
000610* 2001-02-19 MKL  SWP-0059  ADDED AIR-DISTRICT-ID AGGREGATE KEY  *
000620* 2004-05-07 MKL  SWP-0083  FACTOR SOURCE OTHER FORCES ALL POLLS *
000630* 2006-01-23 JLW  SWP-0091  ADDED SEQUENCE-CHECK ON PARM CARD    *
000640* 2008-07-11 JLW  SWP-0097  EXPANDED CONTROL-CARD EDIT MESSAGES  *
000650*----------------------------------------------------------------*
000660
000670 ENVIRONMENT DIVISION.
000680
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM
000720     CLASS ALPHABETIC-UPPER IS "A" THRU "Z".
000730
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT PARM-IN-FILE  ASSIGN TO PARMIN
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS IS WS-PARMIN-STATUS.
000790     SELECT PARM-OUT-FILE ASSIGN TO PARMOUT
000800         ORGANIZATION IS SEQUENTIAL
000810         FILE STATUS IS WS-PARMOUT-STATUS.
000820
000830 DATA DIVISION.
000840
000850 FILE SECTION.
000860
000870 FD  PARM-IN-FILE
000880     RECORDING MODE IS F
000890     BLOCK CONTAINS 0 RECORDS.
000900 01  PARM-IN-REC.
000910     COPY SWPPARM.
000920
000930 FD  PARM-OUT-FILE
000940     RECORDING MODE IS F
000950     BLOCK CONTAINS 0 RECORDS.
000960 01  PARM-OUT-REC.
000970     05  FILLER                PIC X(400).
000980
000990 WORKING-STORAGE SECTION.
001000
001010 01  FILLER PIC X(32) VALUE 'SWPDRIVR WORKING STORAGE BEGINS'.
001020
001030****************************************************************
001040*                     STATUS AND SWITCH AREA                   *
001050****************************************************************
001060
001070 01  WS-STATUS-AREA.
001080     05  WS-PARMIN-STATUS      PIC X(02).
001090         88  PARMIN-OK         VALUE '00'.
001100         88  PARMIN-EOF        VALUE '10'.
001110     05  WS-PARMOUT-STATUS     PIC X(02).
001120         88  PARMOUT-OK        VALUE '00'.
001130     05  WS-EOF-SWITCH         PIC X(01).
001140         88  END-OF-FILE       VALUE 'Y'.
001150     05  WS-EDIT-ERROR-SWITCH  PIC X(01).
001160         88  EDIT-HAS-ERROR    VALUE 'Y'.
001170         88  EDIT-IS-CLEAN     VALUE 'N'.
001180 01  WS-STATUS-DUMP REDEFINES WS-STATUS-AREA.
001190     05  WS-STATUS-DUMP-TEXT   PIC X(06).
001200
001210****************************************************************
001220*                    VALID-VALUE TABLES                        *
001230****************************************************************
001240
001250 01  VALID-AGG-KEY-NAMES.
001260     05  FILLER    PIC X(15) VALUE 'YEAR'.
001270     05  FILLER    PIC X(15) VALUE 'MONTH'.
001280     05  FILLER    PIC X(15) VALUE 'INCIDENT'.
001290     05  FILLER    PIC X(15) VALUE 'COABDIS'.
001300     05  FILLER    PIC X(15) VALUE 'COUNTY'.
001310     05  FILLER    PIC X(15) VALUE 'AIR DISTRICT'.
001320     05  FILLER    PIC X(15) VALUE 'AIR DISTRICT ID'.
001330     05  FILLER    PIC X(15) VALUE 'AIR BASIN'.
001340 01  VALID-AGG-KEY-TABLE REDEFINES VALID-AGG-KEY-NAMES.
001350     05  VA-KEY-ENTRY OCCURS 8 TIMES
001360                      INDEXED BY VA-KEY-IDX.
001370         10  VA-KEY-NAME       PIC X(15).
001380
001390* CANONICAL AGGREGATE-KEY ORDER REQUIRED BY AIR RESOURCES
001400* REPORTING STANDARDS: AIR BASIN(2), AIR DISTRICT/AIR
001410* DISTRICT ID(3), COUNTY(4), COABDIS(5), YEAR(6), MONTH(7),
001420* INCIDENT(8).
001430 01  CANONICAL-ORDER-TABLE.
001440     05  CO-ENTRY OCCURS 8 TIMES INDEXED BY CO-IDX.
001450         10  CO-KEY-NAME       PIC X(15).
001460         10  CO-KEY-ORDER      PIC 9(01).
001470 01  CANONICAL-ORDER-VALUES.
001480     05  FILLER PIC X(15) VALUE 'AIR BASIN'.
001490     05  FILLER PIC 9(01) VALUE 2.
001500     05  FILLER PIC X(15) VALUE 'AIR DISTRICT'.
001510     05  FILLER PIC 9(01) VALUE 3.
001520     05  FILLER PIC X(15) VALUE 'AIR DISTRICT ID'.
001530     05  FILLER PIC 9(01) VALUE 3.
001540     05  FILLER PIC X(15) VALUE 'COUNTY'.
001550     05  FILLER PIC 9(01) VALUE 4.
001560     05  FILLER PIC X(15) VALUE 'COABDIS'.
001570     05  FILLER PIC 9(01) VALUE 5.
001580     05  FILLER PIC X(15) VALUE 'YEAR'.
001590     05  FILLER PIC 9(01) VALUE 6.
001600     05  FILLER PIC X(15) VALUE 'MONTH'.
001610     05  FILLER PIC 9(01) VALUE 7.
001620     05  FILLER PIC X(15) VALUE 'INCIDENT'.
001630     05  FILLER PIC 9(01) VALUE 8.
001640
001650 01  VALID-FILTER-FIELD-NAMES.
001660     05  FILLER    PIC X(15) VALUE 'WILDFIRE NAME'.
001670     05  FILLER    PIC X(15) VALUE 'INCIDENT NUMBER'.
001680     05  FILLER    PIC X(15) VALUE 'COUNTY'.
001690     05  FILLER    PIC X(15) VALUE 'AIR BASIN'.
001700     05  FILLER    PIC X(15) VALUE 'AIR DISTRICT'.
001710     05  FILLER    PIC X(15) VALUE 'COABDIS CODE'.
001720 01  VALID-FILTER-FIELD-TABLE REDEFINES
001730                   VALID-FILTER-FIELD-NAMES.
001740     05  VF-ENTRY OCCURS 6 TIMES INDEXED BY VF-IDX.
001750         10  VF-NAME           PIC X(15).
001760
001770****************************************************************
001780*                    WORK COUNTERS                             *
001790****************************************************************
001800
001810 01  WS-WORK-COUNTERS.
001820     05  WS-DEDUP-COUNT        PIC 9(02) COMP-3 VALUE 0.
001830
001840 77  WS-BUILD-SUB              PIC 9(02) COMP-3 VALUE 0.
001850 77  WS-SCAN-SUB               PIC 9(02) COMP-3 VALUE 0.
001860 01  WS-DEDUP-KEY-TABLE.
001870     05  WS-DEDUP-ENTRY OCCURS 8 TIMES
001880                        INDEXED BY WS-DEDUP-IDX.
001890         10  WS-DEDUP-NAME     PIC X(15).
001900         10  WS-DEDUP-ORDER    PIC 9(01).
001910
001920 01  WS-DEDUP-HOLD-AREA.
001930     05  WS-DEDUP-HOLD-NAME    PIC X(15).
001940     05  WS-DEDUP-HOLD-ORDER   PIC 9(01).
001950
001960 77  WS-MATCH-SWITCH           PIC X(01).
001970     88  KEY-WAS-FOUND         VALUE 'Y'.
001980     88  KEY-WAS-NOT-FOUND     VALUE 'N'.
001990
002000 01  PARM-CARD.
002010     COPY SWPPARM.
002020
002030 LINKAGE SECTION.
002040
002050 PROCEDURE DIVISION.
002060
002070 0000-MAINLINE.
002080     PERFORM 1000-INITIALIZATION
002090         THRU 1099-INITIALIZATION-EXIT
002100     PERFORM 2000-EDIT-CONTROL-CARD
002110         THRU 2099-EDIT-CONTROL-CARD-EXIT
002120     IF EDIT-HAS-ERROR
002130         GO TO 9990-ABEND
002140     END-IF
002150     PERFORM 3000-WRITE-VALIDATED-PARMS
002160         THRU 3099-WRITE-VALIDATED-PARMS-EXIT
002170     PERFORM 8000-CLOSE-FILES
002180         THRU 8099-CLOSE-FILES-EXIT
002190     GOBACK.
002200
002210****************************************************************
002220*                     1000-INITIALIZATION                      *
002230****************************************************************
002240
002250 1000-INITIALIZATION.
002260     MOVE LOW-VALUES TO PARM-CARD.
002270     SET EDIT-IS-CLEAN TO TRUE.
002280     MOVE CANONICAL-ORDER-VALUES TO CANONICAL-ORDER-TABLE.
002290     OPEN INPUT  PARM-IN-FILE.
002300     IF NOT PARMIN-OK
002310         DISPLAY 'SWPDRIVR - OPEN FAILED ON PARMIN '
002320                 WS-PARMIN-STATUS
002330         GO TO 9990-ABEND
002340     END-IF
002350     OPEN OUTPUT PARM-OUT-FILE.
002360     IF NOT PARMOUT-OK
002370         DISPLAY 'SWPDRIVR - OPEN FAILED ON PARMOUT '
002380                 WS-PARMOUT-STATUS
002390         GO TO 9990-ABEND
002400     END-IF
002410     READ PARM-IN-FILE INTO PARM-CARD
002420         AT END
002430             DISPLAY 'SWPDRIVR - PARMIN IS EMPTY'
002440             GO TO 9990-ABEND
002450     END-READ.
002460 1099-INITIALIZATION-EXIT.
002470     EXIT.
002480
002490****************************************************************
002500*                   2000-EDIT-CONTROL-CARD                     *
002510****************************************************************
002520
002530 2000-EDIT-CONTROL-CARD.
002540     PERFORM 2100-EDIT-DATE-FILTER
002550         THRU 2199-EDIT-DATE-FILTER-EXIT
002560     PERFORM 2200-EDIT-FILTER-FIELD
002570         THRU 2299-EDIT-FILTER-FIELD-EXIT
002580     PERFORM 2300-EDIT-AGGREGATE-KEYS
002590         THRU 2399-EDIT-AGGREGATE-KEYS-EXIT
002600     PERFORM 2400-EDIT-POLLUTANT-LIST
002610         THRU 2499-EDIT-POLLUTANT-LIST-EXIT
002620     PERFORM 2500-EDIT-VEHICLE-PARMS
002630         THRU 2599-EDIT-VEHICLE-PARMS-EXIT.
002640 2099-EDIT-CONTROL-CARD-EXIT.
002650     EXIT.
002660
002670****************************************************************
002680*  2100 -- DATE FILTER: BOTH DATES REQUIRED WHEN SWITCH IS ON   *
002690****************************************************************
002700
002710 2100-EDIT-DATE-FILTER.
002720     IF PC-DATE-FILTER-ON
002730         IF PC-FILTER-START-DATE = ZERO
002740            OR PC-FILTER-END-DATE = ZERO
002750             DISPLAY 'SWPDRIVR - DATE FILTER ON REQUIRES '
002760                     'BOTH START AND END DATES'
002770             SET EDIT-HAS-ERROR TO TRUE
002780         END-IF
002790     END-IF.
002800 2199-EDIT-DATE-FILTER-EXIT.
002810     EXIT.
002820
002830****************************************************************
002840*  2200 -- FILTER FIELD NICKNAME MUST RESOLVE, AND THE          *
002850*          WILDFIRE-NAME/YEAR SPECIAL RULE IS ENFORCED HERE     *
002860****************************************************************
002870
002880 2200-EDIT-FILTER-FIELD.
002890     IF PC-FILTER-NONE
002900         GO TO 2299-EDIT-FILTER-FIELD-EXIT
002910     END-IF
002920     SET VF-IDX TO 1
002930     SEARCH VF-ENTRY
002940         AT END
002950             DISPLAY 'SWPDRIVR - UNKNOWN FILTER FIELD '
002960                     PC-FILTER-FIELD-NAME
002970             SET EDIT-HAS-ERROR TO TRUE
002980         WHEN VF-NAME (VF-IDX) = PC-FILTER-FIELD-NAME
002990             CONTINUE
003000     END-SEARCH.
003010     IF PC-FILTER-FIELD-NAME = 'WILDFIRE NAME'
003020        AND PC-DATE-FILTER-OFF
003030         IF PC-SELECTED-YEAR = ZERO
003040             DISPLAY 'SWPDRIVR - WILDFIRE NAME FILTER '
003050                     'WITHOUT A DATE FILTER REQUIRES A YEAR'
003060             SET EDIT-HAS-ERROR TO TRUE
003070         END-IF
003080     END-IF.
003090 2299-EDIT-FILTER-FIELD-EXIT.
003100     EXIT.
003110
003120****************************************************************
003130*  2300 -- AGGREGATE KEYS: VALIDATE, DEFAULT, MONTH-IMPLIES-    *
003140*          YEAR, DEDUPLICATE, RE-ORDER CANONICALLY              *
003150****************************************************************
003160
003170 2300-EDIT-AGGREGATE-KEYS.
003180     IF PC-AGG-KEY-COUNT = ZERO
003190         MOVE 2 TO PC-AGG-KEY-COUNT
003200         MOVE 'YEAR'     TO PC-AGG-KEY-NAME (1)
003210         MOVE 'INCIDENT' TO PC-AGG-KEY-NAME (2)
003220     END-IF
003230     PERFORM 2310-VALIDATE-EACH-AGG-KEY
003240         THRU 2319-VALIDATE-EACH-AGG-KEY-EXIT
003250         VARYING PC-AGG-IDX FROM 1 BY 1
003260         UNTIL PC-AGG-IDX > PC-AGG-KEY-COUNT
003270     IF EDIT-HAS-ERROR
003280         GO TO 2399-EDIT-AGGREGATE-KEYS-EXIT
003290     END-IF
003300     PERFORM 2320-FORCE-MONTH-IMPLIES-YEAR
003310         THRU 2329-FORCE-MONTH-IMPLIES-YEAR-EXIT
003320     PERFORM 2330-DEDUP-AND-CANONICALIZE
003330         THRU 2339-DEDUP-AND-CANONICALIZE-EXIT.
003340 2399-EDIT-AGGREGATE-KEYS-EXIT.
003350     EXIT.
003360
003370 2310-VALIDATE-EACH-AGG-KEY.
003380     SET VA-KEY-IDX TO 1
003390     SEARCH VA-KEY-ENTRY
003400         AT END
003410             DISPLAY 'SWPDRIVR - UNKNOWN AGGREGATE FIELD '
003420                     PC-AGG-KEY-NAME (PC-AGG-IDX)
003430             SET EDIT-HAS-ERROR TO TRUE
003440         WHEN VA-KEY-NAME (VA-KEY-IDX) =
003450              PC-AGG-KEY-NAME (PC-AGG-IDX)
003460             CONTINUE
003470     END-SEARCH.
003480 2319-VALIDATE-EACH-AGG-KEY-EXIT.
003490     EXIT.
003500
003510*    SCANS THE AGGREGATE-KEY LIST FOR A MONTH ENTRY; WHEN ONE IS
003520*    PRESENT, YEAR MUST ALSO BE ON THE LIST SO A MONTH GROUP CAN
003530*    NEVER SPAN MORE THAN ONE YEAR.
003540 2320-FORCE-MONTH-IMPLIES-YEAR.
003550     SET KEY-WAS-NOT-FOUND TO TRUE
003560     PERFORM 2322-SCAN-FOR-MONTH-KEY
003570         THRU 2322-SCAN-FOR-MONTH-KEY-EXIT
003580         VARYING WS-SCAN-SUB FROM 1 BY 1
003590         UNTIL WS-SCAN-SUB > PC-AGG-KEY-COUNT
003600     IF KEY-WAS-FOUND
003610         PERFORM 2321-ADD-YEAR-IF-MISSING
003620             THRU 2321-ADD-YEAR-IF-MISSING-EXIT
003630     END-IF.
003640 2329-FORCE-MONTH-IMPLIES-YEAR-EXIT.
003650     EXIT.
003660
003670 2322-SCAN-FOR-MONTH-KEY.
003680     IF PC-AGG-KEY-NAME (WS-SCAN-SUB) = 'MONTH'
003690         SET KEY-WAS-FOUND TO TRUE
003700     END-IF.
003710 2322-SCAN-FOR-MONTH-KEY-EXIT.
003720     EXIT.
003730
003740 2321-ADD-YEAR-IF-MISSING.
003750     SET KEY-WAS-NOT-FOUND TO TRUE
003760     PERFORM 2323-SCAN-FOR-YEAR-KEY
003770         THRU 2323-SCAN-FOR-YEAR-KEY-EXIT
003780         VARYING WS-SCAN-SUB FROM 1 BY 1
003790         UNTIL WS-SCAN-SUB > PC-AGG-KEY-COUNT
003800     IF KEY-WAS-NOT-FOUND
003810         ADD 1 TO PC-AGG-KEY-COUNT
003820         MOVE 'YEAR' TO PC-AGG-KEY-NAME (PC-AGG-KEY-COUNT)
003830     END-IF.
003840 2321-ADD-YEAR-IF-MISSING-EXIT.
003850     EXIT.
003860
003870 2323-SCAN-FOR-YEAR-KEY.
003880     IF PC-AGG-KEY-NAME (WS-SCAN-SUB) = 'YEAR'
003890         SET KEY-WAS-FOUND TO TRUE
003900     END-IF.
003910 2323-SCAN-FOR-YEAR-KEY-EXIT.
003920     EXIT.
003930
003940*    BUILDS THE DEDUPED, CANONICALLY-ORDERED KEY LIST INTO
003950*    WS-DEDUP-ENTRY, THEN COPIES IT BACK OVER THE CONTROL CARD.
003960 2330-DEDUP-AND-CANONICALIZE.
003970     MOVE ZERO TO WS-DEDUP-COUNT
003980     PERFORM 2331-ASSIGN-CANONICAL-ORDER
003990         THRU 2332-ADD-IF-NOT-DUPLICATE-EXIT
004000         VARYING PC-AGG-IDX FROM 1 BY 1
004010         UNTIL PC-AGG-IDX > PC-AGG-KEY-COUNT
004020     PERFORM 2333-SORT-DEDUPED-KEYS
004030         THRU 2333-SORT-DEDUPED-KEYS-EXIT
004040     MOVE WS-DEDUP-COUNT TO PC-AGG-KEY-COUNT
004050     PERFORM 2334-COPY-BACK-ONE-KEY
004060         THRU 2334-COPY-BACK-ONE-KEY-EXIT
004070         VARYING WS-BUILD-SUB FROM 1 BY 1
004080         UNTIL WS-BUILD-SUB > WS-DEDUP-COUNT.
004090 2339-DEDUP-AND-CANONICALIZE-EXIT.
004100     EXIT.
004110
004120 2331-ASSIGN-CANONICAL-ORDER.
004130     SET CO-IDX TO 1
004140     SEARCH CO-ENTRY
004150         AT END
004160             CONTINUE
004170         WHEN CO-KEY-NAME (CO-IDX) =
004180              PC-AGG-KEY-NAME (PC-AGG-IDX)
004190             MOVE CO-KEY-ORDER (CO-IDX)
004200               TO PC-AGG-KEY-ORDER (PC-AGG-IDX)
004210     END-SEARCH.
004220
004230 2332-ADD-IF-NOT-DUPLICATE.
004240     SET KEY-WAS-NOT-FOUND TO TRUE
004250     PERFORM 2335-SCAN-DEDUP-FOR-KEY
004260         THRU 2335-SCAN-DEDUP-FOR-KEY-EXIT
004270         VARYING WS-SCAN-SUB FROM 1 BY 1
004280         UNTIL WS-SCAN-SUB > WS-DEDUP-COUNT
004290     IF KEY-WAS-NOT-FOUND
004300         ADD 1 TO WS-DEDUP-COUNT
004310         MOVE PC-AGG-KEY-NAME (PC-AGG-IDX)
004320           TO WS-DEDUP-NAME (WS-DEDUP-COUNT)
004330         MOVE PC-AGG-KEY-ORDER (PC-AGG-IDX)
004340           TO WS-DEDUP-ORDER (WS-DEDUP-COUNT)
004350     END-IF.
004360 2332-ADD-IF-NOT-DUPLICATE-EXIT.
004370     EXIT.
004380
004390 2335-SCAN-DEDUP-FOR-KEY.
004400     IF WS-DEDUP-NAME (WS-SCAN-SUB) = PC-AGG-KEY-NAME (PC-AGG-IDX)
004410         SET KEY-WAS-FOUND TO TRUE
004420     END-IF.
004430 2335-SCAN-DEDUP-FOR-KEY-EXIT.
004440     EXIT.
004450
004460*    SORTING EIGHT ENTRIES AT MOST -- A STRAIGHT BUBBLE SORT ON
004470*    THE CANONICAL ORDER NUMBER IS PLENTY, AND KEEPS THE LOGIC
004480*    IN LINE WITH THE REST OF THIS SHOP'S TABLE PARAGRAPHS.
004490 2333-SORT-DEDUPED-KEYS.
004500     MOVE 1 TO WS-BUILD-SUB.
004510 2336-OUTER-PASS.
004520     IF WS-BUILD-SUB >= WS-DEDUP-COUNT
004530         GO TO 2333-SORT-DEDUPED-KEYS-EXIT
004540     END-IF
004550     MOVE 1 TO WS-SCAN-SUB.
004560 2337-INNER-PASS.
004570     IF WS-SCAN-SUB > WS-DEDUP-COUNT - WS-BUILD-SUB
004580         ADD 1 TO WS-BUILD-SUB
004590         GO TO 2336-OUTER-PASS
004600     END-IF
004610     IF WS-DEDUP-ORDER (WS-SCAN-SUB) >
004620        WS-DEDUP-ORDER (WS-SCAN-SUB + 1)
004630         PERFORM 2338-SWAP-DEDUP-ENTRIES
004640             THRU 2338-SWAP-DEDUP-ENTRIES-EXIT
004650     END-IF
004660     ADD 1 TO WS-SCAN-SUB
004670     GO TO 2337-INNER-PASS.
004680 2333-SORT-DEDUPED-KEYS-EXIT.
004690     EXIT.
004700
004710 2338-SWAP-DEDUP-ENTRIES.
004720     MOVE WS-DEDUP-NAME (WS-SCAN-SUB)  TO WS-DEDUP-HOLD-NAME
004730     MOVE WS-DEDUP-ORDER (WS-SCAN-SUB) TO WS-DEDUP-HOLD-ORDER
004740     MOVE WS-DEDUP-NAME (WS-SCAN-SUB + 1)
004750       TO WS-DEDUP-NAME (WS-SCAN-SUB)
004760     MOVE WS-DEDUP-ORDER (WS-SCAN-SUB + 1)
004770       TO WS-DEDUP-ORDER (WS-SCAN-SUB)
004780     MOVE WS-DEDUP-HOLD-NAME  TO WS-DEDUP-NAME (WS-SCAN-SUB + 1)
004790     MOVE WS-DEDUP-HOLD-ORDER TO WS-DEDUP-ORDER (WS-SCAN-SUB + 1).
004800 2338-SWAP-DEDUP-ENTRIES-EXIT.
004810     EXIT.
004820
004830 2334-COPY-BACK-ONE-KEY.
004840     MOVE WS-DEDUP-NAME (WS-BUILD-SUB)
004850       TO PC-AGG-KEY-NAME (WS-BUILD-SUB)
004860     MOVE WS-DEDUP-ORDER (WS-BUILD-SUB)
004870       TO PC-AGG-KEY-ORDER (WS-BUILD-SUB).
004880 2334-COPY-BACK-ONE-KEY-EXIT.
004890     EXIT.
004900
004910****************************************************************
004920*  2400 -- POLLUTANT LIST: DEFAULT, AND OTHER-SOURCE FORCES ALL *
004930****************************************************************
004940
004950 2400-EDIT-POLLUTANT-LIST.
004960     IF PC-FACTOR-SOURCE-OTHR
004970         SET PC-POLLUTANT-IS-ALL TO TRUE
004980         MOVE ZERO TO PC-POLLUTANT-COUNT
004990         GO TO 2499-EDIT-POLLUTANT-LIST-EXIT
005000     END-IF
005010     IF PC-POLLUTANT-COUNT = ZERO
005020        AND PC-POLLUTANT-ALL-SWITCH NOT = 'Y'
005030         MOVE 5 TO PC-POLLUTANT-COUNT
005040         MOVE 'CO'  TO PC-POLLUTANT-CODE (1)
005050         MOVE 'NOX' TO PC-POLLUTANT-CODE (2)
005060         MOVE 'SOX' TO PC-POLLUTANT-CODE (3)
005070         MOVE 'PM'  TO PC-POLLUTANT-CODE (4)
005080         MOVE 'TOG' TO PC-POLLUTANT-CODE (5)
005090     END-IF.
005100 2499-EDIT-POLLUTANT-LIST-EXIT.
005110     EXIT.
005120
005130****************************************************************
005140*  2500 -- VEHICLE-CALC PARAMETERS: DEFAULT RATIO, DEFAULT      *
005150*          VEHICLE POLLUTANT LIST                               *
005160****************************************************************
005170
005180 2500-EDIT-VEHICLE-PARMS.
005190     IF PC-VEHICLE-MODE = SPACES
005200         SET PC-VEHICLE-RATIO-MODE TO TRUE
005210         MOVE 1.44 TO PC-VEHICLE-VALUE
005220     END-IF
005230     IF PC-VEH-POLLUTANT-COUNT = ZERO
005240        AND PC-VEH-POLLUTANT-ALL-SW NOT = 'Y'
005250         MOVE 4 TO PC-VEH-POLLUTANT-COUNT
005260         MOVE 'CO'  TO PC-VEH-POLLUTANT-CODE (1)
005270         MOVE 'NOX' TO PC-VEH-POLLUTANT-CODE (2)
005280         MOVE 'SOX' TO PC-VEH-POLLUTANT-CODE (3)
005290         MOVE 'PM'  TO PC-VEH-POLLUTANT-CODE (4)
005300     END-IF.
005310 2599-EDIT-VEHICLE-PARMS-EXIT.
005320     EXIT.
005330
005340****************************************************************
005350*                3000-WRITE-VALIDATED-PARMS                    *
005360****************************************************************
005370
005380 3000-WRITE-VALIDATED-PARMS.
005390     SET PC-CARD-VALID TO TRUE.
005400     WRITE PARM-OUT-REC FROM PARM-CARD.
005410     IF NOT PARMOUT-OK
005420         DISPLAY 'SWPDRIVR - WRITE FAILED ON PARMOUT '
005430                 WS-PARMOUT-STATUS
005440         GO TO 9990-ABEND
005450     END-IF.
005460 3099-WRITE-VALIDATED-PARMS-EXIT.
005470     EXIT.
005480
005490****************************************************************
005500*                    8000-CLOSE-FILES                          *
005510****************************************************************
005520
005530 8000-CLOSE-FILES.
005540     CLOSE PARM-IN-FILE PARM-OUT-FILE.
005550     DISPLAY 'SWPDRIVR - CONTROL CARD ACCEPTED'.
005560 8099-CLOSE-FILES-EXIT.
005570     EXIT.
005580
005590****************************************************************
005600*                       9990-ABEND                             *
005610****************************************************************
005620
005630 9990-ABEND.
005640     DISPLAY 'SWPDRIVR - CONTROL CARD REJECTED, RUN ABENDED'.
005650     DISPLAY 'SWPDRIVR - STATUS DUMP ' WS-STATUS-DUMP-TEXT.
005660     MOVE 16 TO RETURN-CODE.
005670     CLOSE PARM-IN-FILE PARM-OUT-FILE.
005680     STOP RUN.
